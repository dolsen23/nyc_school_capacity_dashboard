000100************************************************************              
000200*  EDCBLD01 -- LAYOUT DEL EDIFICIO CONSOLIDADO (UN REGISTRO               
000300*  EDIFICIO, YA DEPURADO Y CLASIFICADO POR EDU35001).                     
000400*-----------------------------------------------------------              
000500*  FECHA       PROG.  DESCRIPCION                                         
000600*  ----------  -----  --------------------------------------              
000700*  03/02/2024  PEDR   CREACION DEL COPY PARA EDU35001/EDU350              
000800*  09/08/2026  PEDR   EDU-0451  SE AGREGA BYTE DE REVISION                
000900*                     DEL EDIFICIO CON SUS 88 Y SE AMPLIA                 
001000*                     EL FILLER DE COLA PARA CRECIMIENTO                  
001100*                     FUTURO DEL REGISTRO CONSOLIDADO.                    
001200************************************************************              
001300 01  EDCBLD01-REGISTRO.                                                   
001400     05  BLD-BLDG-ID              PIC X(10).                              
001500     05  BLD-BLDG-NAME            PIC X(40).                              
001600     05  BLD-SCHOOL-DIST          PIC 9(02).                              
001700     05  BLD-SCHOOLS-IN-BLDG      PIC X(120).                             
001800     05  BLD-BLDG-ENROLL          PIC 9(05).                              
001900     05  BLD-BLDG-CAP             PIC 9(05).                              
002000     05  BLD-BLDG-UTIL-X          PIC X(05).                              
002100     05  BLD-BLDG-UTIL            REDEFINES BLD-BLDG-UTIL-X               
002200                                  PIC 9(03)V99.                           
002300     05  BLD-OVER-CAPACITY        PIC X(01).                              
002400         88  BLD-ES-SOBRECUPO             VALUE 'Y'.                      
002500         88  BLD-NO-ES-SOBRECUPO          VALUE 'N'.                      
002600     05  BLD-UTIL-RANGE           PIC 9(01).                              
002700         88  BLD-RANGO-NORMAL              VALUE 0.                       
002800         88  BLD-RANGO-101-110              VALUE 1.                      
002900         88  BLD-RANGO-111-120              VALUE 2.                      
003000         88  BLD-RANGO-121-130              VALUE 3.                      
003100         88  BLD-RANGO-131-MAS              VALUE 4.                      
003200*        REVISION DEL REGISTRO DENTRO DE LA CORRIDA DE                    
003300*        EDU35001 (SE DEJA ENCENDIDO SOLO MIENTRAS EL                     
003400*        CONTROL-BREAK DE CONSOLIDACION SIGUE ABIERTO).                   
003500     05  BLD-REVISION-REGISTRO    PIC X(01).                              
003600         88  BLD-REG-CONSOLIDADO           VALUE 'C'.                     
003700         88  BLD-REG-EN-PROCESO            VALUE 'P'.                     
003800*        RESERVADO PARA CAMPOS FUTUROS DEL EDIFICIO                       
003900*        CONSOLIDADO (P.EJ. SUPERFICIE O ANTIGUEDAD)                      
004000*        SIN RECORRER DE NUEVO EDU35001 NI EDU35002.                      
004100     05  FILLER                   PIC X(06).                              
004200     05  FILLER                   PIC X(04).                              
