000100************************************************************              
000200*  EDCDST01 -- LAYOUT DEL RESUMEN POR DISTRITO ESCOLAR (UN                
000300*  REGISTRO POR DISTRITO, 1 A 32, ESCRITO POR EDU35002).                  
000400*-----------------------------------------------------------              
000500*  FECHA       PROG.  DESCRIPCION                                         
000600*  ----------  -----  --------------------------------------              
000700*  03/02/2024  PEDR   CREACION DEL COPY PARA EDU35002                     
000800*  09/08/2026  PEDR   EDU-0451  SE AGREGA BYTE DE RANGO DE                
000900*                     SOBRECUPO DEL DISTRITO CON SUS 88 Y                 
001000*                     SE AMPLIA EL FILLER DE COLA PARA                    
001100*                     CRECIMIENTO FUTURO DEL RESUMEN.                     
001200************************************************************              
001300 01  EDCDST01-REGISTRO.                                                   
001400     05  DST-SCHOOL-DIST          PIC 9(02).                              
001500     05  DST-BOROUGH              PIC X(13).                              
001600     05  DST-TOTAL-BLDGS          PIC 9(04).                              
001700     05  DST-OVERCAP-BLDGS        PIC 9(04).                              
001800     05  DST-CONTADORES           REDEFINES DST-TOTAL-BLDGS.              
001900         10  FILLER               PIC 9(04).                              
002000         10  FILLER               PIC 9(04).                              
002100     05  DST-PCT-OVERCAP-X        PIC X(05).                              
002200     05  DST-PCT-OVERCAP          REDEFINES                               
002300                                  DST-PCT-OVERCAP-X                       
002400                                  PIC 9(03)V99.                           
002500     05  DST-RANK-BY-OVERCAP      PIC 9(02).                              
002600*        SEMAFORO DE SOBRECUPO DEL DISTRITO, DERIVADO                     
002700*        DE DST-PCT-OVERCAP, PARA QUE EL DIRECTORIO Y                     
002800*        REPORTES POSTERIORES NO TENGAN QUE RECALCULAR                    
002900*        EL CORTE DE SEMAFORO CADA VEZ.                                   
003000     05  DST-SEMAFORO-OVERCAP     PIC X(01).                              
003100         88  DST-SEMAFORO-VERDE            VALUE 'V'.                     
003200         88  DST-SEMAFORO-AMARILLO         VALUE 'A'.                     
003300         88  DST-SEMAFORO-ROJO             VALUE 'R'.                     
003400     05  DST-NUM-UTIL-101-110     PIC 9(04).                              
003500     05  DST-NUM-UTIL-111-120     PIC 9(04).                              
003600     05  DST-NUM-UTIL-121-130     PIC 9(04).                              
003700     05  DST-NUM-UTIL-131-PLUS    PIC 9(04).                              
003800     05  DST-PCT-UTIL-101-110     PIC 9(03)V99.                           
003900     05  DST-PCT-UTIL-111-120     PIC 9(03)V99.                           
004000     05  DST-PCT-UTIL-121-130     PIC 9(03)V99.                           
004100     05  DST-PCT-UTIL-131-PLUS    PIC 9(03)V99.                           
004200     05  DST-MAX-BLDG-UTIL        PIC 9(03)V99.                           
004300     05  DST-MEAN-BLDG-UTIL       PIC 9(03)V99.                           
004400     05  DST-MEDIAN-BLDG-UTIL     PIC 9(03)V99.                           
004500*        RESERVADO PARA CAMPOS FUTUROS DEL RESUMEN POR                    
004600*        DISTRITO (P.EJ. NUEVOS CORTES DE RANGO) SIN                      
004700*        TENER QUE REORGANIZAR EL ARCHIVO CAPDST.                         
004800     05  FILLER                   PIC X(08).                              
004900     05  FILLER                   PIC X(07).                              
