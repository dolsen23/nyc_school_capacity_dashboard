000100************************************************************              
000200*  EDCRPT01 -- LAYOUT DEL REPORTE DE CAPACIDAD/UTILIZACION D              
000300*  EDIFICIOS ESCOLARES, UN REGISTRO POR ORGANIZACION ESCOLAR              
000400*  FUENTE: EXTRACTO ANUAL DEL DOE (DEPARTMENT OF EDUCATION).              
000500*-----------------------------------------------------------              
000600*  FECHA       PROG.  DESCRIPCION                                         
000700*  ----------  -----  --------------------------------------              
000800*  03/02/2024  PEDR   CREACION DEL COPY PARA EDU35001/EDU350              
000900*  09/08/2026  PEDR   EDU-0451  SE AMPLIA EL FILLER DE COLA               
001000*                     Y SE AGREGA BYTE DE ESTADO DEL                      
001100*                     REGISTRO CON SUS 88, PARA DEJAR                     
001200*                     ESPACIO DE CRECIMIENTO AL EXTRACTO                  
001300*                     DEL DOE SIN TENER QUE RECOMPILAR.                   
001400************************************************************              
001500 01  EDCRPT01-REGISTRO.                                                   
001600     05  RPT-BLDG-ID             PIC X(10).                               
001700     05  RPT-BLDG-NAME           PIC X(40).                               
001800     05  RPT-GEO-DIST            PIC 9(02).                               
001900     05  RPT-ORG-NAME            PIC X(40).                               
002000     05  RPT-BLDG-ENROLL         PIC 9(05).                               
002100     05  RPT-BLDG-CAP            PIC 9(05).                               
002200     05  RPT-BLDG-UTIL-X         PIC X(05).                               
002300     05  RPT-BLDG-UTIL           REDEFINES RPT-BLDG-UTIL-X                
002400                                 PIC 9(03)V99.                            
002500     05  RPT-DATA-AS-OF          PIC 9(08).                               
002600     05  RPT-DATA-AS-OF-R        REDEFINES RPT-DATA-AS-OF.                
002700         10  RPT-DAO-ANIO        PIC 9(04).                               
002800         10  RPT-DAO-MES         PIC 9(02).                               
002900         10  RPT-DAO-DIA         PIC 9(02).                               
003000*        ESTADO DEL REGISTRO EN EL EXTRACTO (SI EL DOE                    
003100*        MARCA UNA FILA COMO REEMPLAZADA EN UN CORTE                      
003200*        POSTERIOR, AQUI SE REFLEJA SIN BORRAR LA FILA).                  
003300     05  RPT-STATUS-REGISTRO     PIC X(01).                               
003400         88  RPT-REG-VIGENTE               VALUE 'V'.                     
003500         88  RPT-REG-HISTORICO             VALUE 'H'.                     
003600*        RESERVADO PARA CAMPOS FUTUROS DEL EXTRACTO DEL                   
003700*        DOE (P.EJ. CODIGO DE PROGRAMA O DE CO-UBICACION)                 
003800*        SIN TENER QUE MOVER NINGUN CAMPO YA EN USO.                      
003900     05  FILLER                  PIC X(08).                               
004000     05  FILLER                  PIC X(06).                               
