000100************************************************************              
000200*  EDCCTY01 -- LAYOUT DEL RESUMEN CIUDAD (UN SOLO REGISTRO,               
000300*  TOTALES Y PROMEDIOS DE TODOS LOS DISTRITOS, EDU35002).                 
000400*-----------------------------------------------------------              
000500*  FECHA       PROG.  DESCRIPCION                                         
000600*  ----------  -----  --------------------------------------              
000700*  03/02/2024  PEDR   CREACION DEL COPY PARA EDU35002                     
000800*  09/08/2026  PEDR   EDU-0451  SE AGREGA BYTE DE COBERTURA               
000900*                     DE LA CORRIDA CON SUS 88 Y SE AMPLIA                
001000*                     EL FILLER DE COLA PARA CRECIMIENTO                  
001100*                     FUTURO DEL RESUMEN CIUDAD.                          
001200************************************************************              
001300 01  EDCCTY01-REGISTRO.                                                   
001400     05  CTY-TOTAL-BLDGS          PIC 9(05).                              
001500     05  CTY-TOTAL-OVERCAP        PIC 9(05).                              
001600     05  CTY-PCT-OVERCAP          PIC 9(03)V99.                           
001700     05  CTY-NUM-UTIL-101-110     PIC 9(05).                              
001800     05  CTY-NUM-UTIL-111-120     PIC 9(05).                              
001900     05  CTY-NUM-UTIL-121-130     PIC 9(05).                              
002000     05  CTY-NUM-UTIL-131-PLUS    PIC 9(05).                              
002100     05  CTY-NUM-RANGOS           REDEFINES                               
002200                                  CTY-NUM-UTIL-101-110.                   
002300         10  FILLER               PIC 9(20).                              
002400     05  CTY-PCT-UTIL-101-110     PIC 9(03)V99.                           
002500     05  CTY-PCT-UTIL-111-120     PIC 9(03)V99.                           
002600     05  CTY-PCT-UTIL-121-130     PIC 9(03)V99.                           
002700     05  CTY-PCT-UTIL-131-PLUS    PIC 9(03)V99.                           
002800     05  CTY-MEAN-BLDG-UTIL       PIC 9(03)V99.                           
002900     05  CTY-MEDIAN-BLDG-UTIL     PIC 9(03)V99.                           
003000     05  CTY-MEAN-BLDGS-DIST-X    PIC X(06).                              
003100     05  CTY-MEAN-BLDGS-DIST      REDEFINES                               
003200                                  CTY-MEAN-BLDGS-DIST-X                   
003300                                  PIC 9(04)V99.                           
003400     05  CTY-MEDIAN-BLDGS-DIST    PIC 9(04)V99.                           
003500     05  CTY-MEDIAN-DIST-OVERCAP  PIC 9(03)V99.                           
003600*        COBERTURA DE LA CORRIDA: SE ENCIENDE SOLO SI                     
003700*        LOS 32 DISTRITOS QUEDARON PRESENTES EN LA                        
003800*        TABLA ANTES DE ESCRIBIR ESTE REGISTRO, PARA                      
003900*        QUE QUIEN CONSUMA CAPCTY SEPA SI EL PROMEDIO                     
004000*        CIUDAD ES SOBRE LOS 32 O SOBRE UN SUBCONJUNTO.                   
004100     05  CTY-COBERTURA-CORRIDA    PIC X(01).                              
004200         88  CTY-COBERTURA-COMPLETA        VALUE 'C'.                     
004300         88  CTY-COBERTURA-PARCIAL         VALUE 'P'.                     
004400*        RESERVADO PARA CAMPOS FUTUROS DEL RESUMEN                        
004500*        CIUDAD (P.EJ. NUEVOS CORTES DE RANGO) SIN                        
004600*        TENER QUE REORGANIZAR EL ARCHIVO CAPCTY.                         
004700     05  FILLER                   PIC X(10).                              
004800     05  FILLER                   PIC X(10).                              
