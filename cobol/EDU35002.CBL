000100      ************************************************************        
000200      * FECHA       : 03/02/2024                                          
000300      * PROGRAMADOR : PEDRO ENRIQUE DIAZ RAMOS                            
000400      * APLICACION  : EDUCACION                                           
000500      * PROGRAMA    : EDU35002                                            
000600      * TIPO        : BATCH                                               
000700      * DESCRIPCION : TOMA LOS EDIFICIOS CONSOLIDADOS DE EDU35001         
000800      *             : ACUMULA POR DISTRITO ESCOLAR (1 A 32), CALCU        
000900      *             : PORCENTAJE DE SOBRECUPO, RANGO DE OCUPACION,        
001000      *             : PROMEDIO Y MEDIANA DE UTILIZACION, ASIGNA RA        
001100      *             : DE SOBRECUPO ENTRE DISTRITOS, ASIGNA BOROUGH        
001200      *             : VECINDARIO, PRODUCE EL RESUMEN CIUDAD Y EL          
001300      *             : DIRECTORIO DE EDIFICIOS POR DISTRITO.               
001400      * ARCHIVOS    : CAPBLD (ENTRADA), CAPDST/CAPCTY/CAPDIR (SALI        
001500      * PROGRAMA(S) : CONSUME LA SALIDA DE EDU35001 (CAPBLD)              
001600      ************************************************************        
001700       IDENTIFICATION DIVISION.                                           
001800       PROGRAM-ID.                    EDU35002.                           
001900       AUTHOR.                        PEDRO ENRIQUE DIAZ RAMOS.           
002000       INSTALLATION.                  DEPARTAMENTO DE SISTEMAS-EDU        
002100       DATE-WRITTEN.                  10/02/1991.                         
002200       DATE-COMPILED.                                                     
002300       SECURITY.                      USO INTERNO DEPARTAMENTO EDU        
002400      ************************************************************        
002500      *                 H I S T O R I A L   D E   C A M B I O S           
002600      ************************************************************        
002700      * FECHA      PROG  TICKET     DESCRIPCION                           
002800      * ---------  ----  ---------  ------------------------------        
002900      * 10/02/1991 PEDR  EDU-0092   VERSION ORIGINAL, RESUMEN POR         
003000      *                             DISTRITO Y REPORTE DE DIRECTOR        
003100      * 19/03/1992 PEDR  EDU-0118   SE AGREGA EL RESUMEN CIUDAD.          
003200      * 02/07/1993 MLAR  EDU-0142   CORRIGE EMPATES EN RANGO DE           
003300      *                             SOBRECUPO (METODO DE RANGO MIN        
003400      * 20/10/1995 RCAS  EDU-0189   SE AGREGA MEDIANA DE UTILIZACI        
003500      *                             POR DISTRITO Y CIUDAD.                
003600      * 14/04/1997 MLAR  EDU-0231   ASIGNACION DE BOROUGH Y VECIND        
003700      *                             POR TABLA FIJA DE 32 DISTRITOS        
003800      * 17/09/1998 JOVA  EDU-0256   REVISION Y2K, SIN CAMBIOS A LA        
003900      *                             LOGICA DE NEGOCIO DE ESTE PROG        
004000      * 08/05/2000 JOVA  EDU-0271   AJUSTE DE TOTALES DE CIERRE DE        
004100      *                             DISTRITO EN EL REPORTE DE DIRE        
004200      * 03/02/2024 PEDR  EDU-0403   RETOMA EL PROGRAMA, AJUSTA LAY        
004300      *                             DE CAPBLD/CAPDST/CAPCTY VIGENT        
004400      * 09/08/2026 PEDR  EDU-0448   SE AMPLIA EL COMENTARIO DE            
004500      *                             CADA SECTION Y DE LOS CAMPOS          
004600      *                             DE LA TABLA DE DISTRITOS, SIN         
004700      *                             CAMBIO DE LOGICA.                     
004800      ************************************************************        
004900       ENVIRONMENT DIVISION.                                              
005000       CONFIGURATION SECTION.                                             
005100       SPECIAL-NAMES.                                                     
005200      * C01 RESERVA EL SALTO DE PAGINA PARA EL ENCABEZADO DE CADA         
005300      * DISTRITO EN EL REPORTE DE DIRECTORIO (CAPDIR).                    
005400           C01 IS TOP-OF-FORM                                             
005500           CLASS CLASE-DIGITOS IS '0' THRU '9'                            
005600      * UPSI-0 ENCENDIDO DESDE JCL ACTIVA DISPLAYS DE DEPURACION          
005700      * ADICIONALES (VER WKS-MODO-VERBOSE MAS ABAJO).                     
005800           UPSI-0 ON STATUS IS WKS-MODO-VERBOSE.                          
005900       INPUT-OUTPUT SECTION.                                              
006000       FILE-CONTROL.                                                      
006100      ************************************************************        
006200      *              A R C H I V O S   D E   E N T R A D A                
006300      ************************************************************        
006400      * CAPBLD LLEGA YA FILTRADO, CONSOLIDADO Y CLASIFICADO POR           
006500      * EDU35001; ES LA UNICA ENTRADA DE ESTE PROGRAMA.                   
006600           SELECT CAPBLD  ASSIGN   TO CAPBLD                              
006700                  ORGANIZATION     IS LINE SEQUENTIAL                     
006800                  FILE STATUS      IS FS-CAPBLD.                          
006900      ************************************************************        
007000      *              A R C H I V O   D E   T R A B A J O  ( S O R         
007100      ************************************************************        
007200      * WRKDIR REUTILIZA EL LAYOUT DE EDCBLD01 (RENOMBRADO WDR-)          
007300      * PARA ORDENAR LOS EDIFICIOS POR DISTRITO Y LLAVE ANTES DE          
007400      * IMPRIMIR EL DIRECTORIO; SOLO EXISTE DURANTE EL SORT.              
007500           SELECT WRKDIR  ASSIGN   TO WRKDIR.                             
007600      ************************************************************        
007700      *              A R C H I V O S   D E   S A L I D A                  
007800      ************************************************************        
007900      * CAPDST -- UN REGISTRO POR CADA DISTRITO CON EDIFICIOS.            
008000           SELECT CAPDST  ASSIGN   TO CAPDST                              
008100                  ORGANIZATION     IS LINE SEQUENTIAL                     
008200                  FILE STATUS      IS FS-CAPDST.                          
008300      * CAPCTY -- UN SOLO REGISTRO CON EL RESUMEN DE TODA LA              
008400      * CIUDAD (SE ESCRIBE UNA SOLA VEZ POR CORRIDA).                     
008500           SELECT CAPCTY  ASSIGN   TO CAPCTY                              
008600                  ORGANIZATION     IS LINE SEQUENTIAL                     
008700                  FILE STATUS      IS FS-CAPCTY.                          
008800      * CAPDIR -- REPORTE IMPRESO DEL DIRECTORIO DE EDIFICIOS,            
008900      * AGRUPADO POR DISTRITO CON ENCABEZADO Y TOTALES.                   
009000           SELECT CAPDIR  ASSIGN   TO CAPDIR                              
009100                  ORGANIZATION     IS LINE SEQUENTIAL                     
009200                  FILE STATUS      IS FS-CAPDIR.                          
009300                                                                          
009400       DATA DIVISION.                                                     
009500       FILE SECTION.                                                      
009600      *1 -->EDIFICIOS CONSOLIDADOS Y CLASIFICADOS POR EDU35001            
009700      * LONGITUD FIJA DE 199 POSICIONES, IGUAL A LA SALIDA QUE            
009800      * ESCRIBE EDU35001 EN SU PARRAFO 0400-ESCRIBE-EDIFICIO.             
009900       FD  CAPBLD                                                         
010000           RECORD CONTAINS 199 CHARACTERS.                                
010100           COPY EDCBLD01.                                                 
010200                                                                          
010300      *2 -->ARCHIVO DE TRABAJO DEL SORT DEL REPORTE DE DIRECTORIO,        
010400      *     UN REGISTRO POR EDIFICIO, ORDENADO POR DISTRITO Y LLAV        
010500      * EL REPLACING RENOMBRA SOLO LOS PREFIJOS DE CAMPO (BLD- A          
010600      * WDR-); LOS PIC Y ANCHOS SON IDENTICOS A EDCBLD01.                 
010700       SD  WRKDIR.                                                        
010800           COPY EDCBLD01                                                  
010900                     REPLACING ==EDCBLD01-REGISTRO==                      
011000                     BY ==WRKDIR-REGISTRO== ==BLD-== BY ==WDR-==.         
011100                                                                          
011200      *3 -->RESUMEN POR DISTRITO ESCOLAR                                  
011300      * 96 POSICIONES; VER EDCDST01 PARA EL DETALLE DE CAMPOS.            
011400       FD  CAPDST                                                         
011500           RECORD CONTAINS 96 CHARACTERS.                                 
011600           COPY EDCDST01.                                                 
011700                                                                          
011800      *4 -->RESUMEN CIUDAD (UN SOLO REGISTRO)                             
011900      * 102 POSICIONES; VER EDCCTY01 PARA EL DETALLE DE CAMPOS.           
012000       FD  CAPCTY                                                         
012100           RECORD CONTAINS 102 CHARACTERS.                                
012200           COPY EDCCTY01.                                                 
012300                                                                          
012400      *5 -->DIRECTORIO DE EDIFICIOS POR DISTRITO (REPORTE IMPRESO)        
012500      * 132 POSICIONES (ANCHO ESTANDAR DE IMPRESORA DE LINEAS);           
012600      * EL LAYOUT DE CADA RENGLON SE ARMA EN WORKING-STORAGE,             
012700      * NO EN EL FD, PORQUE CAMBIA SEGUN SEA ENCABEZADO, DETALLE          
012800      * O TOTAL.                                                          
012900       FD  CAPDIR                                                         
013000           RECORD CONTAINS 132 CHARACTERS.                                
013100      * RENGLON PLANO DE IMPRESORA; EL LAYOUT REAL (ENCABEZADO,           
013200      * DETALLE O TOTAL) SE ARMA EN WORKING-STORAGE SEGUN EL CASO.        
013300       01  CAPDIR-REGISTRO                PIC X(132).                     
013400                                                                          
013500       WORKING-STORAGE SECTION.                                           
013600      ************************************************************        
013700      *               C A M P O S    D E    T R A B A J O                 
013800      ************************************************************        
013900       01  WKS-CAMPOS-DE-TRABAJO.                                         
014000      * NOMBRE DEL PROGRAMA, PARA IDENTIFICARLO EN DISPLAYS DE            
014100      * ERROR Y EN BITACORAS DE OPERACION.                                
014200           05  WKS-PROGRAMA             PIC X(08) VALUE "EDU35002"        
014300      * BANDERA DE DEPURACION, CONTROLADA POR UPSI-0 DESDE JCL.           
014400           05  WKS-MODO-VERBOSE         PIC 9(01) COMP VALUE ZERO.        
014500      * BANDERA DE FIN DE ARCHIVO DE WKS-FIN-CAPBLD; EL 88                
014600      * WKS-NO-HAY-MAS-CAPBLD SE PRUEBA EN EL PERFORM ... UNTIL           
014700      * DE 0200-CARGA-EDIFICIOS.                                          
014800           05  WKS-FIN-CAPBLD           PIC 9(01) COMP VALUE ZERO.        
014900               88  WKS-NO-HAY-MAS-CAPBLD         VALUE 1.                 
015000      * IGUAL QUE WKS-FIN-CAPBLD PERO PARA EL RETURN DEL SORT             
015100      * DE TRABAJO (WRKDIR) EN 0820-REGRESA-WRKDIR.                       
015200           05  WKS-FIN-WRKDIR           PIC 9(01) COMP VALUE ZERO.        
015300               88  WKS-NO-HAY-MAS-WRKDIR         VALUE 1.                 
015400      * DISTINGUE EL PRIMER EDIFICIO LEIDO DEL SORT (AUN NO HAY           
015500      * DISTRITO ANTERIOR CONTRA QUIEN COMPARAR LA RUPTURA).              
015600           05  WKS-PRIMER-RENGLON       PIC 9(01) COMP VALUE 1.           
015700               88  WKS-ES-PRIMER-RENGLON         VALUE 1.                 
015800      * BANDERA DE CORTE DEL ORDENAMIENTO POR INSERCION; 88               
015900      * WKS-DETENER / WKS-CONTINUAR SE USAN EN 0910/0920.                 
016000           05  WKS-DETIENE-ORDEN        PIC 9(01) COMP VALUE ZERO.        
016100               88  WKS-DETENER                   VALUE 1.                 
016200               88  WKS-CONTINUAR                 VALUE 0.                 
016300      * RESERVA PARA FUTUROS CAMPOS DE TRABAJO DE ESTE GRUPO.             
016400           05  FILLER                   PIC X(10).                        
016500                                                                          
016600      ************************************************************        
016700      *  TABLA FIJA DE LOS 32 DISTRITOS -- ACUMULADORES, RANGO, BO        
016800      ************************************************************        
016900      * TABLA FIJA DE LOS 32 DISTRITOS ESCOLARES DEL DOE, EN              
017000      * ORDEN ASCENDENTE DE NUMERO DE DISTRITO PARA PERMITIR              
017100      * SEARCH ALL (BUSQUEDA BINARIA) EN 0220, 0840 Y 0870.               
017200       01  WKS-TABLA-DISTRITOS.                                           
017300           05  TD-ENTRADA OCCURS 32 TIMES                                 
017400                          ASCENDING KEY IS TD-DIST                        
017500                          INDEXED BY WKS-IX-DIST.                         
017600      * NUMERO DE DISTRITO ESCOLAR (01-32); LLAVE DE BUSQUEDA.            
017700               10  TD-DIST              PIC 9(02).                        
017800      * NOMBRE DEL BOROUGH, ASIGNADO POR RANGO DE DISTRITO EN             
017900      * 0550-ASIGNA-GEOGRAFIA.                                            
018000               10  TD-BOROUGH           PIC X(13).                        
018100      * LISTA DE VECINDARIOS DEL DISTRITO (TEXTO LIBRE), USADA            
018200      * SOLO PARA EL ENCABEZADO DEL DIRECTORIO; NO SE ESCRIBE             
018300      * A CAPDST.                                                         
018400               10  TD-NEIGHBORHOODS     PIC X(40).                        
018500      * CANTIDAD DE EDIFICIOS DEL DISTRITO ACUMULADOS EN                  
018600      * 0230-SUMA-EDIFICIO.                                               
018700               10  TD-TOTAL-BLDGS       PIC 9(04) COMP VALUE ZERO.        
018800      * CANTIDAD DE ESOS EDIFICIOS EN SOBRECUPO (BLD-ES-                  
018900      * SOBRECUPO).                                                       
019000               10  TD-OVERCAP-BLDGS     PIC 9(04) COMP VALUE ZERO.        
019100      * LOS CUATRO CONTADORES DE RANGO DE UTILIZACION, AGRUPADOS          
019200      * PARA PODER RECORRERLOS COMO TABLA VIA TD-RANGOS-TABLA.            
019300               10  TD-RANGOS-GRUPO.                                       
019400      * EDIFICIOS EN SOBRECUPO CON UTILIZACION 101-110%.                  
019500                   15  TD-NUM-101       PIC 9(04) COMP VALUE ZERO.        
019600      * EDIFICIOS EN SOBRECUPO CON UTILIZACION 111-120%.                  
019700                   15  TD-NUM-111       PIC 9(04) COMP VALUE ZERO.        
019800      * EDIFICIOS EN SOBRECUPO CON UTILIZACION 121-130%.                  
019900                   15  TD-NUM-121       PIC 9(04) COMP VALUE ZERO.        
020000      * EDIFICIOS EN SOBRECUPO CON UTILIZACION DE 131% O MAS.             
020100                   15  TD-NUM-131       PIC 9(04) COMP VALUE ZERO.        
020200      * REDEFINE LOS CUATRO CONTADORES ANTERIORES COMO TABLA DE           
020300      * 4 POSICIONES; NO SE USA EN ESTE PROGRAMA PERO SE DEJA             
020400      * DISPONIBLE PARA RUTINAS FUTURAS DE REPORTE POR RANGO.             
020500               10  TD-RANGOS-TABLA      REDEFINES TD-RANGOS-GRUPO.        
020600                   15  TD-NUM-RANGO     PIC 9(04) COMP                    
020700                                         OCCURS 4 TIMES.                  
020800      * PORCENTAJE DEL SOBRECUPO DEL DISTRITO EN CADA RANGO,              
020900      * CALCULADO EN 0400-CALCULA-DISTRITOS.                              
021000               10  TD-PCT-101           PIC 9(03)V99 COMP VALUE ZE        
021100               10  TD-PCT-111           PIC 9(03)V99 COMP VALUE ZE        
021200               10  TD-PCT-121           PIC 9(03)V99 COMP VALUE ZE        
021300               10  TD-PCT-131           PIC 9(03)V99 COMP VALUE ZE        
021400      * SUMA DE UTILIZACION DE TODOS LOS EDIFICIOS DEL DISTRITO,          
021500      * BASE PARA EL PROMEDIO (TD-MEAN-UTIL).                             
021600               10  TD-SUMA-UTIL         PIC 9(07)V99 COMP VALUE ZE        
021700      * MAYOR UTILIZACION DE EDIFICIO ENCONTRADA EN EL DISTRITO.          
021800               10  TD-MAX-UTIL          PIC 9(03)V99 COMP VALUE ZE        
021900      * PORCENTAJE DE EDIFICIOS DEL DISTRITO EN SOBRECUPO; BASE           
022000      * DEL RANGO CIUDAD ASIGNADO EN 0500-ASIGNA-RANGOS.                  
022100               10  TD-PCT-OVERCAP       PIC 9(03)V99 COMP VALUE ZE        
022200      * RANGO DEL DISTRITO POR PORCENTAJE DE SOBRECUPO (METODO            
022300      * DE RANGO MINIMO, VER 0500/0510/0520).                             
022400               10  TD-RANK              PIC 9(02) COMP VALUE ZERO.        
022500      * PROMEDIO DE UTILIZACION DE LOS EDIFICIOS DEL DISTRITO.            
022600               10  TD-MEAN-UTIL         PIC 9(03)V99 COMP VALUE ZE        
022700      * MEDIANA DE UTILIZACION DEL DISTRITO, VIA 0450/0900/0950.          
022800               10  TD-MEDIAN-UTIL       PIC 9(03)V99 COMP VALUE ZE        
022900      * COPIA DE LA UTILIZACION DE CADA EDIFICIO DEL DISTRITO,            
023000      * ACUMULADA EN 0230 Y REUTILIZADA POR 0450 PARA LA MEDIANA;         
023100      * 300 ENTRADAS CUBREN HOLGADAMENTE EL DISTRITO MAS GRANDE.          
023200               10  TD-UTIL-VALORES      PIC 9(03)V99 COMP                 
023300                                         OCCURS 300 TIMES                 
023400                                         INDEXED BY WKS-IX-UV.            
023500      * RESERVA DE EXPANSION AL CIERRE DE LA TABLA DE DISTRITOS.          
023600           05  FILLER                   PIC X(04).                        
023700                                                                          
023800      ************************************************************        
023900      *          A C U M U L A D O R E S   C I U D A D                    
024000      ************************************************************        
024100      * ACUMULADORES CIUDAD, EQUIVALENTES A LA FILA DE TOTALES            
024200      * DE LA TABLA DE DISTRITOS PERO SIN INDICE (HAY UNA SOLA            
024300      * CIUDAD). SE LLENAN EN 0230-SUMA-EDIFICIO AL MISMO TIEMPO          
024400      * QUE LOS ACUMULADORES DEL DISTRITO.                                
024500       01  WKS-CIUDAD-ACUM.                                               
024600      * LOS SEIS CONTADORES CIUDAD AGRUPADOS PARA PODER                   
024700      * REINICIARLOS O RECORRERLOS COMO TABLA (CWA-CONTADOR).             
024800           05  CWA-CONTADORES-GRUPO.                                      
024900      * TOTAL DE EDIFICIOS PROCESADOS EN TODA LA CIUDAD.                  
025000               10  CWA-TOTAL-BLDGS      PIC 9(05) COMP VALUE ZERO.        
025100      * TOTAL DE EDIFICIOS EN SOBRECUPO EN TODA LA CIUDAD.                
025200               10  CWA-TOTAL-OVERCAP    PIC 9(05) COMP VALUE ZERO.        
025300      * EDIFICIOS CIUDAD EN SOBRECUPO 101-110%.                           
025400               10  CWA-NUM-101          PIC 9(05) COMP VALUE ZERO.        
025500      * EDIFICIOS CIUDAD EN SOBRECUPO 111-120%.                           
025600               10  CWA-NUM-111          PIC 9(05) COMP VALUE ZERO.        
025700      * EDIFICIOS CIUDAD EN SOBRECUPO 121-130%.                           
025800               10  CWA-NUM-121          PIC 9(05) COMP VALUE ZERO.        
025900      * EDIFICIOS CIUDAD EN SOBRECUPO DE 131% O MAS.                      
026000               10  CWA-NUM-131          PIC 9(05) COMP VALUE ZERO.        
026100      * REDEFINE PARA RECORRER LOS SEIS CONTADORES ANTERIORES             
026200      * COMO ARREGLO, SI ALGUNA RUTINA FUTURA LOS NECESITA ASI.           
026300           05  CWA-CONTADORES-R         REDEFINES CWA-CONTADORES-G        
026400               10  CWA-CONTADOR         PIC 9(05) COMP                    
026500                                         OCCURS 6 TIMES.                  
026600      * SUMA DE UTILIZACION DE TODOS LOS EDIFICIOS DE LA CIUDAD,          
026700      * BASE DEL PROMEDIO CTY-MEAN-BLDG-UTIL.                             
026800           05  CWA-SUMA-UTIL            PIC 9(08)V99 COMP VALUE ZE        
026900      * CANTIDAD DE DISTRITOS QUE TUVIERON AL MENOS UN EDIFICIO;          
027000      * BASE DEL PROMEDIO DE EDIFICIOS POR DISTRITO.                      
027100           05  CWA-DIST-PRESENTES       PIC 9(02) COMP VALUE ZERO.        
027200      * RESERVA DE EXPANSION DE LOS ACUMULADORES CIUDAD.                  
027300           05  FILLER                   PIC X(08).                        
027400                                                                          
027500      ************************************************************        
027600      *  TABLA GENERICA DE TRABAJO PARA EL ORDENAMIENTO POR INSERC        
027700      *  (SE REUTILIZA PARA MEDIANAS DE EDIFICIO, DE DISTRITO Y DE        
027800      *   PORCENTAJE DE SOBRECUPO POR DISTRITO)                           
027900      ************************************************************        
028000      * TABLA GENERICA DE TRABAJO DEL ORDENAMIENTO POR INSERCION          
028100      * (0900-ORDENA-GENERICO) Y DEL CALCULO DE MEDIANA                   
028200      * (0950-CALCULA-MEDIANA); SE CARGA Y DESCARGA UNA Y OTRA            
028300      * VEZ CON DISTINTOS CONJUNTOS DE VALORES: UTILIZACION DE            
028400      * UN DISTRITO, UTILIZACION DE TODA LA CIUDAD, EDIFICIOS             
028500      * POR DISTRITO Y PORCENTAJE DE SOBRECUPO POR DISTRITO.              
028600       01  WKS-TABLA-ORDEN.                                               
028700      * 1600 ENTRADAS ALCANZAN PARA EL MAYOR DE LOS USOS: LA              
028800      * UTILIZACION DE TODOS LOS EDIFICIOS DE LA CIUDAD A LA VEZ.         
028900           05  ORD-VALOR PIC 9(05)V99 COMP OCCURS 1600 TIMES.             
029000      * RESERVA DE EXPANSION DE LA TABLA GENERICA DE ORDEN.               
029100           05  FILLER                   PIC X(08).                        
029200                                                                          
029300      ************************************************************        
029400      *          A R E A   D E   A S I G N A C I O N   G E O G R A        
029500      ************************************************************        
029600      * EDCLK-BORO / EDCLK-VECINDAD SON EL AREA DE TRABAJO DONDE          
029700      * 0550-ASIGNA-GEOGRAFIA DEJA EL BOROUGH Y EL VECINDARIO             
029800      * ANTES DE MOVERLOS A LA TABLA DE DISTRITOS.                        
029900           COPY EDCLK01.                                                  
030000                                                                          
030100      ************************************************************        
030200      *          C O N T A D O R E S   Y   A P U N T A D O R E S          
030300      ************************************************************        
030400      * INDICE / CONTADOR GENERAL DE PROPOSITO MULTIPLE: VARYING          
030500      * DE LOOPS, SUBINDICE DE LA TABLA DE ORDENAMIENTO, ETC.             
030600       77  WKS-I                        PIC 9(04) COMP VALUE ZERO.        
030700      * SEGUNDO INDICE DE PROPOSITO MULTIPLE, USADO JUNTO CON             
030800      * WKS-I EN EL ORDENAMIENTO POR INSERCION Y EN EL RANGO.             
030900       77  WKS-J                        PIC 9(04) COMP VALUE ZERO.        
031000      * POSICION ANTERIOR A WKS-J; SE USA PARA DESPLAZAR VALORES          
031100      * MAYORES UN LUGAR EN 0920-DESPLAZA-MAYORES.                        
031200       77  WKS-J-ANT                    PIC 9(04) COMP VALUE ZERO.        
031300      * CANTIDAD DE ELEMENTOS CARGADOS EN ORD-VALOR PARA LA               
031400      * CORRIDA ACTUAL DEL ORDENAMIENTO / MEDIANA.                        
031500       77  WKS-CNT-ORDEN                PIC 9(04) COMP VALUE ZERO.        
031600      * VALOR QUE SE ESTA INSERTANDO EN SU POSICION CORRECTA              
031700      * DURANTE EL PASE DE 0910-ORDENA-UN-PASE.                           
031800       77  WKS-TEMP-ORD                 PIC 9(05)V99 COMP VALUE ZE        
031900      * RESULTADO DEL CALCULO DE MEDIANA, LISTO PARA QUE EL               
032000      * PARRAFO QUE LLAMO A 0950 LO MUEVA A SU CAMPO FINAL.               
032100       77  WKS-MEDIANA                  PIC 9(05)V99 COMP VALUE ZE        
032200      * CANTIDAD DE DISTRITOS CON MEJOR PORCENTAJE DE SOBRECUPO           
032300      * QUE EL DISTRITO EVALUADO; BASE DEL RANGO MINIMO.                  
032400       77  WKS-CONTADOR-EMPATE          PIC 9(02) COMP VALUE ZERO.        
032500      * DISTRITO DEL RENGLON DEL DIRECTORIO QUE SE ESTA                   
032600      * IMPRIMIENDO, PARA DETECTAR LA RUPTURA DE CONTROL.                 
032700       77  WKS-DIST-ACTUAL              PIC 9(02) VALUE ZERO.             
032800      * EDITADO DE TD-TOTAL-BLDGS / CTY-TOTAL-BLDGS PARA EL               
032900      * RENGLON DE TOTAL DE DISTRITO O DE CIUDAD.                         
033000       77  WKS-ED-TOTAL                 PIC ZZZZ9 VALUE ZERO.             
033100      * EDITADO DE TD-OVERCAP-BLDGS / CTY-TOTAL-OVERCAP PARA EL           
033200      * RENGLON DE TOTAL.                                                 
033300       77  WKS-ED-OVER                  PIC ZZZZ9 VALUE ZERO.             
033400      * EDITADO DE TD-PCT-OVERCAP / CTY-PCT-OVERCAP PARA EL               
033500      * RENGLON DE TOTAL.                                                 
033600       77  WKS-ED-PCT                   PIC ZZ9.99 VALUE ZERO.            
033700      * MASCARA DE EDICION GENERAL PARA LOS DISPLAYS DE                   
033800      * ESTADISTICAS DE CIERRE DE CORRIDA.                                
033900       77  WKS-MASCARA                  PIC ZZZ,ZZ9.                      
034000                                                                          
034100      ************************************************************        
034200      *          L I N E A   D E T A L L E   D E L   D I R E C T O        
034300      ************************************************************        
034400      * RENGLON DE DETALLE DEL DIRECTORIO, UN EDIFICIO POR                
034500      * RENGLON; LOS ANCHOS SIGUEN EL ORDEN DE COLUMNAS DEL               
034600      * ENCABEZADO ARMADO EN 0840-IMPRIME-ENCABEZADO-DISTRITO.            
034700       01  WKS-LIN-DETALLE.                                               
034800      * NOMBRE DEL EDIFICIO (WDR-BLDG-NAME).                              
034900           05  LIN-NOMBRE               PIC X(40).                        
035000           05  FILLER                   PIC X(02).                        
035100      * MATRICULA TOTAL DEL EDIFICIO, EDITADA.                            
035200           05  LIN-MATRICULA            PIC ZZZ,ZZ9.                      
035300           05  FILLER                   PIC X(02).                        
035400      * CAPACIDAD TOTAL DEL EDIFICIO, EDITADA.                            
035500           05  LIN-CAPACIDAD            PIC ZZZ,ZZ9.                      
035600           05  FILLER                   PIC X(02).                        
035700      * PORCENTAJE DE UTILIZACION, EDITADO.                               
035800           05  LIN-UTIL                 PIC ZZ9.99.                       
035900           05  FILLER                   PIC X(04).                        
036000      * INDICADOR YES/NO DE SOBRECUPO (WDR-OVER-CAPACITY).                
036100           05  LIN-SOBRECUPO            PIC X(05).                        
036200           05  FILLER                   PIC X(02).                        
036300      * LISTA DE ESCUELAS DEL EDIFICIO (WDR-SCHOOLS-IN-BLDG).             
036400           05  LIN-ESCUELAS             PIC X(50).                        
036500           05  FILLER                   PIC X(05).                        
036600      * VISTA PLANA DEL RENGLON DE DETALLE, POR SI ALGUNA RUTINA          
036700      * NECESITA MOVERLO COMO UN SOLO CAMPO X(132).                       
036800       01  WKS-LIN-DETALLE-X            REDEFINES WKS-LIN-DETALLE         
036900                                         PIC X(132).                      
037000                                                                          
037100      * RENGLON DE TRABAJO PARA ENCABEZADOS Y TOTALES DEL                 
037200      * DIRECTORIO, ARMADOS CON STRING ANTES DE ESCRIBIRSE.               
037300       01  WKS-LIN-TEXTO                PIC X(132) VALUE SPACES.          
037400                                                                          
037500       PROCEDURE DIVISION.                                                
037600      * ----------------------------------------------------------        
037700      * -                                                                 
037800      * 000-MAIN -- ORQUESTA LA CORRIDA COMPLETA: INICIALIZA LA           
037900      * TABLA DE DISTRITOS, CARGA LOS EDIFICIOS DE CAPBLD, CALCULA        
038000      * DISTRITOS Y CIUDAD, ESCRIBE CAPDST/CAPCTY Y POR ULTIMO            
038100      * IMPRIME EL DIRECTORIO VIA SORT CON PROCEDIMIENTO DE               
038200      * SALIDA.                                                           
038300      * ----------------------------------------------------------        
038400      * -                                                                 
038500       000-MAIN SECTION.                                                  
038600      * PASO 1: DEJA LOS 32 DISTRITOS EN CERO Y EN ORDEN, ANTES DE        
038700      * LEER EL PRIMER EDIFICIO.                                          
038800           PERFORM 0100-INICIA-TABLA-DISTRITOS                            
038900               THRU 0100-INICIA-TABLA-DISTRITOS-E                         
039000               VARYING WKS-IX-DIST FROM 1 BY 1                            
039100               UNTIL WKS-IX-DIST > 32                                     
039200                                                                          
039300      * PASO 2: ABRE LA ENTRADA; SI FALLA, NO TIENE SENTIDO               
039400      * SEGUIR.                                                           
039500           OPEN INPUT CAPBLD                                              
039600      * SI CAPBLD NO ABRE, NO HAY NADA QUE PROCESAR; SE AVISA AL          
039700      * OPERADOR Y SE TERMINA LA CORRIDA CON RETURN-CODE DE ERROR.        
039800           IF FS-CAPBLD NOT = "00"                                        
039900              DISPLAY "ERROR AL ABRIR CAPBLD : " FS-CAPBLD                
040000              MOVE 91 TO RETURN-CODE                                      
040100              STOP RUN                                                    
040200           END-IF                                                         
040300                                                                          
040400      * PASO 3: LEE Y ACUMULA TODOS LOS EDIFICIOS, UNO POR UNO.           
040500           PERFORM 0200-CARGA-EDIFICIOS                                   
040600      * YA SE CARGO TODO EN LA TABLA; NO SE VUELVE A NECESITAR            
040700      * CAPBLD COMO ARCHIVO ABIERTO (SOLO COMO SD PARA EL SORT).          
040800           CLOSE CAPBLD                                                   
040900                                                                          
041000      * PASO 4: CON LA TABLA YA LLENA, CALCULA PORCENTAJES,               
041100      * PROMEDIOS, MEDIANAS Y GEOGRAFIA DE CADA UNO DE LOS 32.            
041200           PERFORM 0400-CALCULA-DISTRITOS                                 
041300               THRU 0400-CALCULA-DISTRITOS-E                              
041400               VARYING WKS-IX-DIST FROM 1 BY 1                            
041500               UNTIL WKS-IX-DIST > 32                                     
041600                                                                          
041700      * PASO 5: RANGO DE CADA DISTRITO CONTRA LOS OTROS 31.               
041800           PERFORM 0500-ASIGNA-RANGOS                                     
041900                                                                          
042000      * PASO 6: TOTALES, PORCENTAJES Y MEDIANAS A NIVEL CIUDAD.           
042100           PERFORM 0600-CALCULA-CIUDAD                                    
042200                                                                          
042300      * ABRE LAS TRES SALIDAS ANTES DE ESCRIBIR CUALQUIERA DE             
042400      * ELLAS.                                                            
042500      * PASO 7: ABRE LAS TRES SALIDAS JUNTAS; SI ALGUNA FALLA SE          
042600      * DETIENE LA CORRIDA (NO TIENE SENTIDO ESCRIBIR PARCIAL).           
042700           OPEN OUTPUT CAPDST CAPCTY CAPDIR                               
042800      * LAS TRES SALIDAS SE ABREN JUNTAS PORQUE EL REPORTE Y LOS          
042900      * DOS RESUMENES SE ESCRIBEN EN LA MISMA CORRIDA; SI FALLA           
043000      * CUALQUIERA, NO TIENE SENTIDO CONTINUAR.                           
043100           IF FS-CAPDST NOT = "00" OR FS-CAPCTY NOT = "00"                
043200                                   OR FS-CAPDIR NOT = "00"                
043300              DISPLAY "ERROR AL ABRIR ARCHIVOS DE SALIDA"                 
043400              MOVE 91 TO RETURN-CODE                                      
043500              STOP RUN                                                    
043600           END-IF                                                         
043700                                                                          
043800      * PASO 8: UN REGISTRO CAPDST POR CADA DISTRITO CON                  
043900      * EDIFICIOS.                                                        
044000           PERFORM 0700-ESCRIBE-DISTRITOS                                 
044100      * PASO 9: EL UNICO REGISTRO CAPCTY DE LA CORRIDA.                   
044200           PERFORM 0750-ESCRIBE-CIUDAD                                    
044300                                                                          
044400      * LLAVE ASCENDENTE DISTRITO + EDIFICIO, PARA QUE LA RUPTURA         
044500      * DE CONTROL DE 0830 FUNCIONE SIN SALTOS.                           
044600      * PASO 10: REORDENA LOS EDIFICIOS DE CAPBLD POR DISTRITO Y          
044700      * LLAVE, Y LOS ENTREGA A 0800-IMPRIME-DIRECTORIO YA EN ESE          
044800      * ORDEN PARA QUE LA RUPTURA DE CONTROL POR DISTRITO                 
044900      * FUNCIONE.                                                         
045000           SORT WRKDIR                                                    
045100                ASCENDING KEY WDR-SCHOOL-DIST WDR-BLDG-ID                 
045200                USING CAPBLD                                              
045300                OUTPUT PROCEDURE IS 0800-IMPRIME-DIRECTORIO               
045400                                                                          
045500      * PASO 11: CIERRA LAS SALIDAS; EL SORT YA CERRO                     
045600      * CAPBLD/WRKDIR.                                                    
045700           CLOSE CAPDST CAPCTY CAPDIR                                     
045800      * PASO 12: DISPLAY DE CIERRE CON LOS TOTALES DE LA CORRIDA.         
045900           PERFORM ESTADISTICAS                                           
046000      * FIN NORMAL DE LA CORRIDA.                                         
046100           STOP RUN.                                                      
046200       000-MAIN-E. EXIT.                                                  
046300                                                                          
046400      *-----------------------------------------------------------        
046500      * 0100-INICIA-TABLA-DISTRITOS -- DEJA LA TABLA CON LOS 32           
046600      * DISTRITOS EN ORDEN ASCENDENTE Y TODOS SUS ACUMULADORES EN         
046700      * PARA PODER USAR SEARCH ALL MAS ADELANTE.                          
046800      *-----------------------------------------------------------        
046900      * SET WKS-I A WKS-IX-DIST (EL INDICE ACTUAL DEL PERFORM             
047000      * VARYING) SOLO PARA PODER USARLO COMO VALOR NUMERICO EN EL         
047100      * MOVE A TD-DIST; LOS DEMAS CAMPOS QUEDAN EN CERO.                  
047200       0100-INICIA-TABLA-DISTRITOS SECTION.                               
047300      * WKS-IX-DIST ES UN INDEX-ITEM; SE CONVIERTE A WKS-I PARA           
047400      * PODER USARLO EN UN MOVE NUMERICO CORRIENTE.                       
047500           SET  WKS-I       TO WKS-IX-DIST                                
047600      * NUMERO DE DISTRITO = SU PROPIA POSICION EN LA TABLA (1 A          
047700      * 32).                                                              
047800           MOVE WKS-I       TO TD-DIST (WKS-IX-DIST)                      
047900      * EN CERO TODOS LOS ACUMULADORES DE ESTE DISTRITO: TOTALES,         
048000      * LOS CUATRO RANGOS DE SOBRECUPO, SUMA Y MAXIMO DE                  
048100      * UTILIZACION.                                                      
048200           MOVE ZERO        TO TD-TOTAL-BLDGS   (WKS-IX-DIST)             
048300                               TD-OVERCAP-BLDGS (WKS-IX-DIST)             
048400                               TD-NUM-101        (WKS-IX-DIST)            
048500                               TD-NUM-111        (WKS-IX-DIST)            
048600                               TD-NUM-121        (WKS-IX-DIST)            
048700                               TD-NUM-131        (WKS-IX-DIST)            
048800                               TD-SUMA-UTIL      (WKS-IX-DIST)            
048900                               TD-MAX-UTIL       (WKS-IX-DIST).           
049000       0100-INICIA-TABLA-DISTRITOS-E. EXIT.                               
049100                                                                          
049200      *-----------------------------------------------------------        
049300      * 0200-CARGA-EDIFICIOS -- LEE CAPBLD COMPLETO Y ACUMULA CADA        
049400      * EDIFICIO EN LA ENTRADA DE SU DISTRITO (BUSQUEDA BINARIA).         
049500      *-----------------------------------------------------------        
049600      * ----------------------------------------------------------        
049700      * -                                                                 
049800      * 0200-CARGA-EDIFICIOS -- LEE CAPBLD COMPLETO Y ACUMULA CADA        
049900      * EDIFICIO EN LA ENTRADA DE SU DISTRITO. EL PRIMER READ ESTA        
050000      * FUERA DEL LOOP (PATRON CLASICO READ-ANTES-DEL-PERFORM).           
050100      * ----------------------------------------------------------        
050200      * -                                                                 
050300       0200-CARGA-EDIFICIOS SECTION.                                      
050400           PERFORM 0210-LEE-CAPBLD                                        
050500      * UN EDIFICIO A LA VEZ, HASTA AGOTAR CAPBLD.                        
050600           PERFORM 0220-ACUMULA-EDIFICIO                                  
050700               THRU 0220-ACUMULA-EDIFICIO-E                               
050800               UNTIL WKS-NO-HAY-MAS-CAPBLD.                               
050900       0200-CARGA-EDIFICIOS-E. EXIT.                                      
051000                                                                          
051100      * LECTURA UNICA DE CAPBLD, COMPARTIDA POR EL READ INICIAL           
051200      * Y POR CADA VUELTA DEL LOOP DE 0220.                               
051300       0210-LEE-CAPBLD SECTION.                                           
051400           READ CAPBLD                                                    
051500               AT END                                                     
051600                   MOVE 1 TO WKS-FIN-CAPBLD                               
051700           END-READ.                                                      
051800       0210-LEE-CAPBLD-E. EXIT.                                           
051900                                                                          
052000      * BUSQUEDA BINARIA DEL DISTRITO DEL EDIFICIO ACTUAL (LA             
052100      * TABLA ESTA ORDENADA POR TD-DIST DESDE 0100); ENCONTRADO,          
052200      * ACUMULA, Y LUEGO LEE EL SIGUIENTE EDIFICIO.                       
052300       0220-ACUMULA-EDIFICIO SECTION.                                     
052400      * BUSCA LA ENTRADA DE ESTE DISTRITO EN LA TABLA PARA LEER           
052500      * SU BOROUGH Y VECINDARIOS.                                         
052600           SET WKS-IX-DIST TO 1                                           
052700      * BUSQUEDA BINARIA POR NUMERO DE DISTRITO; LA TABLA DEBE            
052800      * ESTAR ORDENADA (LO ESTA DESDE 0100).                              
052900           SEARCH ALL TD-ENTRADA                                          
053000               WHEN TD-DIST (WKS-IX-DIST) = BLD-SCHOOL-DIST               
053100      * SOLO ACUMULA SI EL DISTRITO DEL EDIFICIO EXISTE EN LA             
053200      * TABLA (SIEMPRE DEBE EXISTIR, SON LOS 32 DEL DOE).                 
053300                   PERFORM 0230-SUMA-EDIFICIO                             
053400           END-SEARCH                                                     
053500      * DESPUES DE ACUMULAR, AVANZA AL SIGUIENTE EDIFICIO.                
053600           PERFORM 0210-LEE-CAPBLD.                                       
053700       0220-ACUMULA-EDIFICIO-E. EXIT.                                     
053800                                                                          
053900      * ----------------------------------------------------------        
054000      * -                                                                 
054100      * 0230-SUMA-EDIFICIO -- ACUMULA UN EDIFICIO EN SU DISTRITO Y        
054200      * EN LA CIUDAD A LA VEZ: TOTAL, MAXIMO, SUMA DE UTILIZACION,        
054300      * SOBRECUPO Y RANGO DE UTILIZACION.                                 
054400      * ----------------------------------------------------------        
054500      * -                                                                 
054600       0230-SUMA-EDIFICIO SECTION.                                        
054700      * UN EDIFICIO MAS PARA EL DISTRITO Y PARA LA CIUDAD.                
054800           ADD 1 TO TD-TOTAL-BLDGS (WKS-IX-DIST)                          
054900           ADD 1 TO CWA-TOTAL-BLDGS                                       
055000      * GUARDA LA UTILIZACION DEL EDIFICIO EN LA SIGUIENTE                
055100      * POSICION LIBRE DE TD-UTIL-VALORES DE ESTE DISTRITO, PARA          
055200      * PODER CALCULAR SU MEDIANA MAS ADELANTE (VER 0450/0460).           
055300           SET WKS-IX-UV TO TD-TOTAL-BLDGS (WKS-IX-DIST)                  
055400           MOVE BLD-BLDG-UTIL TO                                          
055500                TD-UTIL-VALORES (WKS-IX-DIST WKS-IX-UV)                   
055600      * ACTUALIZA EL MAXIMO DE UTILIZACION DEL DISTRITO SI ESTE           
055700      * EDIFICIO LO SUPERA.                                               
055800           IF BLD-BLDG-UTIL > TD-MAX-UTIL (WKS-IX-DIST)                   
055900              MOVE BLD-BLDG-UTIL TO TD-MAX-UTIL (WKS-IX-DIST)             
056000           END-IF                                                         
056100      * ACUMULA LA UTILIZACION PARA EL PROMEDIO DEL DISTRITO Y DE         
056200      * LA CIUDAD.                                                        
056300           ADD BLD-BLDG-UTIL TO TD-SUMA-UTIL (WKS-IX-DIST)                
056400           ADD BLD-BLDG-UTIL TO CWA-SUMA-UTIL                             
056500      * EL 88-LEVEL BLD-ES-SOBRECUPO VIENE YA CALCULADO POR               
056600      * EDU35001; AQUI SOLO SE CUENTA.                                    
056700           IF BLD-ES-SOBRECUPO                                            
056800              ADD 1 TO TD-OVERCAP-BLDGS (WKS-IX-DIST)                     
056900              ADD 1 TO CWA-TOTAL-OVERCAP                                  
057000           END-IF                                                         
057100      * CLASIFICA EL EDIFICIO EN UNO DE LOS CUATRO RANGOS DE              
057200      * SOBRECUPO (LOS 88-LEVELS VIENEN DE EDCBLD01); SI NO ESTA          
057300      * EN SOBRECUPO NO CAE EN NINGUN RANGO (WHEN OTHER).                 
057400           EVALUATE TRUE                                                  
057500      * 101-110%.                                                         
057600               WHEN BLD-RANGO-101-110                                     
057700                   ADD 1 TO TD-NUM-101 (WKS-IX-DIST)                      
057800                   ADD 1 TO CWA-NUM-101                                   
057900      * 111-120%.                                                         
058000               WHEN BLD-RANGO-111-120                                     
058100                   ADD 1 TO TD-NUM-111 (WKS-IX-DIST)                      
058200                   ADD 1 TO CWA-NUM-111                                   
058300      * 121-130%.                                                         
058400               WHEN BLD-RANGO-121-130                                     
058500                   ADD 1 TO TD-NUM-121 (WKS-IX-DIST)                      
058600                   ADD 1 TO CWA-NUM-121                                   
058700      * 131% O MAS.                                                       
058800               WHEN BLD-RANGO-131-MAS                                     
058900                   ADD 1 TO TD-NUM-131 (WKS-IX-DIST)                      
059000                   ADD 1 TO CWA-NUM-131                                   
059100      * UTILIZACION DE 100% O MENOS: NO CAE EN NINGUN RANGO DE            
059200      * SOBRECUPO (BLD-ES-SOBRECUPO YA ES FALSO EN ESTE CASO).            
059300               WHEN OTHER                                                 
059400                   CONTINUE                                               
059500           END-EVALUATE.                                                  
059600       0230-SUMA-EDIFICIO-E. EXIT.                                        
059700                                                                          
059800      *-----------------------------------------------------------        
059900      * 0400-CALCULA-DISTRITOS -- PARA EL DISTRITO WKS-IX-DIST CAL        
060000      * PORCENTAJES, PROMEDIO, MEDIANA, BOROUGH Y VECINDARIO.             
060100      *-----------------------------------------------------------        
060200      * SOLO SE CALCULA SI EL DISTRITO TUVO AL MENOS UN EDIFICIO;         
060300      * UN DISTRITO SIN EDIFICIOS NO SE CUENTA EN CWA-DIST-               
060400      * PRESENTES                                                         
060500      * Y NO GENERA REGISTRO CAPDST (VER 0700/0710).                      
060600       0400-CALCULA-DISTRITOS SECTION.                                    
060700           IF TD-TOTAL-BLDGS (WKS-IX-DIST) > 0                            
060800              ADD 1 TO CWA-DIST-PRESENTES                                 
060900      * PORCENTAJE DE EDIFICIOS EN SOBRECUPO SOBRE EL TOTAL DEL           
061000      * DISTRITO.                                                         
061100              COMPUTE TD-PCT-OVERCAP (WKS-IX-DIST) ROUNDED =              
061200                  TD-OVERCAP-BLDGS (WKS-IX-DIST) /                        
061300                  TD-TOTAL-BLDGS   (WKS-IX-DIST) * 100                    
061400      * PROMEDIO SIMPLE DE UTILIZACION DE LOS EDIFICIOS DEL               
061500      * DISTRITO.                                                         
061600              COMPUTE TD-MEAN-UTIL (WKS-IX-DIST) ROUNDED =                
061700                  TD-SUMA-UTIL (WKS-IX-DIST) /                            
061800                  TD-TOTAL-BLDGS (WKS-IX-DIST)                            
061900      * LOS PORCENTAJES POR RANGO SE CALCULAN SOBRE EL TOTAL EN           
062000      * SOBRECUPO, NO SOBRE EL TOTAL DEL DISTRITO; SI NO HUBO             
062100      * SOBRECUPO, TODOS QUEDAN EN CERO (EVITA DIVISION ENTRE             
062200      * CERO EN EL ELSE).                                                 
062300              IF TD-OVERCAP-BLDGS (WKS-IX-DIST) > 0                       
062400      * PORCENTAJE DEL RANGO 101-110% SOBRE EL TOTAL EN SOBRECUPO.        
062500                 COMPUTE TD-PCT-101 (WKS-IX-DIST) ROUNDED =               
062600                     TD-NUM-101 (WKS-IX-DIST) /                           
062700                     TD-OVERCAP-BLDGS (WKS-IX-DIST) * 100                 
062800      * PORCENTAJE DEL RANGO 111-120%.                                    
062900                 COMPUTE TD-PCT-111 (WKS-IX-DIST) ROUNDED =               
063000                     TD-NUM-111 (WKS-IX-DIST) /                           
063100                     TD-OVERCAP-BLDGS (WKS-IX-DIST) * 100                 
063200      * PORCENTAJE DEL RANGO 121-130%.                                    
063300                 COMPUTE TD-PCT-121 (WKS-IX-DIST) ROUNDED =               
063400                     TD-NUM-121 (WKS-IX-DIST) /                           
063500                     TD-OVERCAP-BLDGS (WKS-IX-DIST) * 100                 
063600      * PORCENTAJE DEL RANGO DE 131% O MAS.                               
063700                 COMPUTE TD-PCT-131 (WKS-IX-DIST) ROUNDED =               
063800                     TD-NUM-131 (WKS-IX-DIST) /                           
063900                     TD-OVERCAP-BLDGS (WKS-IX-DIST) * 100                 
064000      * SIN EDIFICIOS EN SOBRECUPO, LOS CUATRO PORCENTAJES QUEDAN         
064100      * EN CERO EN VEZ DE INTENTAR DIVIDIR ENTRE CERO.                    
064200              ELSE                                                        
064300                 MOVE ZERO TO TD-PCT-101 (WKS-IX-DIST)                    
064400                              TD-PCT-111 (WKS-IX-DIST)                    
064500                              TD-PCT-121 (WKS-IX-DIST)                    
064600                              TD-PCT-131 (WKS-IX-DIST)                    
064700              END-IF                                                      
064800      * MEDIANA DE UTILIZACION DEL DISTRITO.                              
064900              PERFORM 0450-ORDENA-UTIL-DIST                               
065000      * BOROUGH Y VECINDARIOS DEL DISTRITO.                               
065100              PERFORM 0550-ASIGNA-GEOGRAFIA                               
065200           END-IF.                                                        
065300       0400-CALCULA-DISTRITOS-E. EXIT.                                    
065400                                                                          
065500      *-----------------------------------------------------------        
065600      * 0450-ORDENA-UTIL-DIST -- COPIA LOS VALORES DE UTILIZACION         
065700      * DISTRITO A LA TABLA GENERICA, LOS ORDENA Y CALCULA LA MEDI        
065800      *-----------------------------------------------------------        
065900      * ----------------------------------------------------------        
066000      * -                                                                 
066100      * 0450-ORDENA-UTIL-DIST -- COPIA LOS VALORES DE UTILIZACION         
066200      * DE ESTE DISTRITO A LA TABLA GENERICA DE ORDEN, LOS ORDENA         
066300      * Y CALCULA LA MEDIANA DEL DISTRITO.                                
066400      * ----------------------------------------------------------        
066500      * -                                                                 
066600       0450-ORDENA-UTIL-DIST SECTION.                                     
066700      * UN DISTRITO MAS PARA LA MEDIANA DE EDIFICIOS POR DISTRITO.        
066800           MOVE TD-TOTAL-BLDGS (WKS-IX-DIST) TO WKS-CNT-ORDEN             
066900           PERFORM 0460-COPIA-VALOR-DIST                                  
067000               THRU 0460-COPIA-VALOR-DIST-E                               
067100               VARYING WKS-I FROM 1 BY 1                                  
067200               UNTIL WKS-I > WKS-CNT-ORDEN                                
067300      * ORDENA ASCENDENTE LOS TD-TOTAL-BLDGS(WKS-IX-DIST) VALORES         
067400      * QUE SE ACABAN DE COPIAR.                                          
067500           PERFORM 0900-ORDENA-GENERICO                                   
067600      * CON LA TABLA YA ORDENADA, CALCULA LA MEDIANA.                     
067700           PERFORM 0950-CALCULA-MEDIANA                                   
067800      * GUARDA LA MEDIANA EN LA ENTRADA DEL DISTRITO.                     
067900           MOVE WKS-MEDIANA TO TD-MEDIAN-UTIL (WKS-IX-DIST).              
068000       0450-ORDENA-UTIL-DIST-E. EXIT.                                     
068100                                                                          
068200      * UNA SOLA UTILIZACION DE UN EDIFICIO, DE TD-UTIL-VALORES A         
068300      * LA TABLA GENERICA ORD-VALOR, EN LA POSICION WKS-I.                
068400       0460-COPIA-VALOR-DIST SECTION.                                     
068500      * WKS-I RECORRE LA TABLA GENERICA; WKS-IX-UV ES EL INDICE           
068600      * DEL MISMO VALOR DENTRO DE TD-UTIL-VALORES DEL DISTRITO.           
068700           SET WKS-IX-UV TO WKS-I                                         
068800      * COPIA LA UTILIZACION YA GUARDADA DEL EDIFICIO AL LUGAR            
068900      * QUE LE CORRESPONDE EN LA TABLA GENERICA DE ORDEN.                 
069000           MOVE TD-UTIL-VALORES (WKS-IX-DIST WKS-IX-UV)                   
069100                TO ORD-VALOR (WKS-I).                                     
069200       0460-COPIA-VALOR-DIST-E. EXIT.                                     
069300                                                                          
069400      *-----------------------------------------------------------        
069500      * 0550-ASIGNA-GEOGRAFIA -- BOROUGH Y VECINDARIO DEL DISTRITO        
069600      * RANGO DE NUMERO DE DISTRITO (TABLA FIJA DEL DOE).                 
069700      *-----------------------------------------------------------        
069800       0550-ASIGNA-GEOGRAFIA SECTION.                                     
069900           EVALUATE TRUE                                                  
070000      * MANHATTAN: DISTRITOS 01 A 06.                                     
070100               WHEN TD-DIST (WKS-IX-DIST) >= 1 AND                        
070200                    TD-DIST (WKS-IX-DIST) <= 6                            
070300                   MOVE "Manhattan"     TO EDCLK-BORO                     
070400      * BRONX: DISTRITOS 07 A 12.                                         
070500               WHEN TD-DIST (WKS-IX-DIST) >= 7 AND                        
070600                    TD-DIST (WKS-IX-DIST) <= 12                           
070700                   MOVE "Bronx"         TO EDCLK-BORO                     
070800      * EL DISTRITO 32 ES UN CASO ESPECIAL DE BROOKLYN (CITYWIDE          
070900      * DISTRICT CREADO DESPUES DE LA NUMERACION ORIGINAL 13-23);         
071000      * SE EVALUA ANTES DEL RANGO 13-23 PARA NO CONFUNDIRLO.              
071100               WHEN TD-DIST (WKS-IX-DIST) = 32                            
071200                   MOVE "Brooklyn"      TO EDCLK-BORO                     
071300      * BROOKLYN: DISTRITOS 13 A 23.                                      
071400               WHEN TD-DIST (WKS-IX-DIST) >= 13 AND                       
071500                    TD-DIST (WKS-IX-DIST) <= 23                           
071600                   MOVE "Brooklyn"      TO EDCLK-BORO                     
071700      * QUEENS: DISTRITOS 24 A 30.                                        
071800               WHEN TD-DIST (WKS-IX-DIST) >= 24 AND                       
071900                    TD-DIST (WKS-IX-DIST) <= 30                           
072000                   MOVE "Queens"        TO EDCLK-BORO                     
072100      * STATEN ISLAND: DISTRITO 31 UNICAMENTE.                            
072200               WHEN TD-DIST (WKS-IX-DIST) = 31                            
072300                   MOVE "Staten Island" TO EDCLK-BORO                     
072400           END-EVALUATE                                                   
072500                                                                          
072600           EVALUATE TD-DIST (WKS-IX-DIST)                                 
072700      * TABLA FIJA DEL DOE, DISTRITOS 01 AL 08 (MANHATTAN Y PARTE         
072800      * DEL BRONX).                                                       
072900               WHEN 01 MOVE "East Village, Lower East Side"               
073000                       TO EDCLK-VECINDAD                                  
073100               WHEN 02 MOVE "Financial District, Tribeca"                 
073200                       TO EDCLK-VECINDAD                                  
073300               WHEN 03 MOVE "Lincoln Square, Upper West Side"             
073400                       TO EDCLK-VECINDAD                                  
073500               WHEN 04 MOVE "East Harlem, Randall's Island"               
073600                       TO EDCLK-VECINDAD                                  
073700               WHEN 05 MOVE "Central Harlem, Morningside Heights"         
073800                       TO EDCLK-VECINDAD                                  
073900               WHEN 06 MOVE "Inwood, Washington Heights"                  
074000                       TO EDCLK-VECINDAD                                  
074100               WHEN 07 MOVE "Mott Haven, Port Morris"                     
074200                       TO EDCLK-VECINDAD                                  
074300               WHEN 08                                                    
074400                   MOVE "Country Club, Edgewater Park, Soundview"         
074500                       TO EDCLK-VECINDAD                                  
074600      * DISTRITOS 09 AL 12 (BRONX).                                       
074700               WHEN 09 MOVE "Morris Heights, Mount Eden"                  
074800                       TO EDCLK-VECINDAD                                  
074900               WHEN 10 MOVE "Riverdale, Bedford Park, Norwood"            
075000                       TO EDCLK-VECINDAD                                  
075100               WHEN 11                                                    
075200                   MOVE "Wakefield, Co-op City, Pelham Parkway"           
075300                       TO EDCLK-VECINDAD                                  
075400               WHEN 12 MOVE "East Tremont, Claremont Village"             
075500                       TO EDCLK-VECINDAD                                  
075600      * DISTRITOS 13 AL 23 (BROOKLYN).                                    
075700               WHEN 13 MOVE "Brooklyn Heights, Fort Greene"               
075800                       TO EDCLK-VECINDAD                                  
075900               WHEN 14 MOVE "Greenpoint, Williamsburg"                    
076000                       TO EDCLK-VECINDAD                                  
076100               WHEN 15 MOVE "Sunset Park, Cobble Hill"                    
076200                       TO EDCLK-VECINDAD                                  
076300               WHEN 16 MOVE "Bedford Stuyvesant, Weeksville"              
076400                       TO EDCLK-VECINDAD                                  
076500               WHEN 17 MOVE "Prospect Park, Wingate"                      
076600                       TO EDCLK-VECINDAD                                  
076700               WHEN 18 MOVE "Canarsie, East Flatbush"                     
076800                       TO EDCLK-VECINDAD                                  
076900               WHEN 19 MOVE "Cypress Hills, East New York"                
077000                       TO EDCLK-VECINDAD                                  
077100               WHEN 20                                                    
077200                   MOVE "Bay Ridge, Fort Hamilton, Dyker Heights"         
077300                       TO EDCLK-VECINDAD                                  
077400               WHEN 21                                                    
077500                   MOVE "Coney Island, Sheepshead Bay, Gravesend"         
077600                       TO EDCLK-VECINDAD                                  
077700               WHEN 22 MOVE "Marine Park, Georgetown, Flatlands"          
077800                       TO EDCLK-VECINDAD                                  
077900               WHEN 23 MOVE "Brownsville, Ocean Hill"                     
078000                       TO EDCLK-VECINDAD                                  
078100      * DISTRITOS 24 AL 30 (QUEENS).                                      
078200               WHEN 24 MOVE "Glendale, Ridgewood, Maspeth"                
078300                       TO EDCLK-VECINDAD                                  
078400               WHEN 25 MOVE "College Point, Whitestone, Hillcrest"        
078500                       TO EDCLK-VECINDAD                                  
078600               WHEN 26 MOVE "Floral Park, Little Neck, Bayside"           
078700                       TO EDCLK-VECINDAD                                  
078800               WHEN 27                                                    
078900                   MOVE "Richmond Hill, Woodhaven, Howard Beach"          
079000                       TO EDCLK-VECINDAD                                  
079100               WHEN 28 MOVE "Rego Park, Forest Hills, Kew Gardens"        
079200                       TO EDCLK-VECINDAD                                  
079300               WHEN 29                                                    
079400                   MOVE "Rosedale, Saint Albans, Cambria Heights"         
079500                       TO EDCLK-VECINDAD                                  
079600               WHEN 30                                                    
079700                   MOVE "Hunters Point, Long Island City, Astoria"        
079800                       TO EDCLK-VECINDAD                                  
079900      * DISTRITO 31 (STATEN ISLAND) Y 32 (BROOKLYN, DISTRITO              
080000      * CIUDADANO) CIERRAN LA TABLA.                                      
080100               WHEN 31 MOVE "Staten Island"                               
080200                       TO EDCLK-VECINDAD                                  
080300               WHEN 32 MOVE "Bushwick"                                    
080400                       TO EDCLK-VECINDAD                                  
080500           END-EVALUATE                                                   
080600                                                                          
080700           MOVE EDCLK-BORO TO TD-BOROUGH (WKS-IX-DIST)                    
080800           MOVE EDCLK-VECINDAD TO TD-NEIGHBORHOODS (WKS-IX-DIST).         
080900       0550-ASIGNA-GEOGRAFIA-E. EXIT.                                     
081000                                                                          
081100      *-----------------------------------------------------------        
081200      * 0500-ASIGNA-RANGOS -- RANGO DE SOBRECUPO POR DISTRITO, MET        
081300      * DE RANGO MINIMO: TODO DISTRITO EMPATADO RECIBE EL RANGO MA        
081400      * ALTO DEL GRUPO EMPATADO (1 + CANTIDAD DE DISTRITOS MEJORES        
081500      *-----------------------------------------------------------        
081600      * RECORRE LOS 32 DISTRITOS UNA VEZ MAS PARA ASIGNARLES SU           
081700      * RANGO DE SOBRECUPO (YA TODOS TIENEN SU PORCENTAJE).               
081800       0500-ASIGNA-RANGOS SECTION.                                        
081900      * UN DISTRITO A LA VEZ, DE LOS 32.                                  
082000           PERFORM 0510-CALCULA-RANGO-DISTRITO                            
082100               THRU 0510-CALCULA-RANGO-DISTRITO-E                         
082200               VARYING WKS-I FROM 1 BY 1                                  
082300               UNTIL WKS-I > 32.                                          
082400       0500-ASIGNA-RANGOS-E. EXIT.                                        
082500                                                                          
082600      * POR CADA DISTRITO PRESENTE, CUENTA CUANTOS DE LOS OTROS 31        
082700      * TIENEN MEJOR (MAYOR) PORCENTAJE DE SOBRECUPO; ESA CUENTA          
082800      * MAS 1 ES EL RANGO (METODO DE RANGO MINIMO: LOS EMPATADOS          
082900      * COMPARTEN EL RANGO MAS ALTO DEL GRUPO).                           
083000       0510-CALCULA-RANGO-DISTRITO SECTION.                               
083100           IF TD-TOTAL-BLDGS (WKS-I) > 0                                  
083200              MOVE ZERO TO WKS-CONTADOR-EMPATE                            
083300      * COMPARA EL DISTRITO WKS-I CONTRA CADA UNO DE LOS 32               
083400      * (INCLUYENDOSE A SI MISMO, PERO LA COMPARACION ESTRICTA            
083500      * LO DESCARTA DE FORMA NATURAL).                                    
083600              PERFORM 0520-CUENTA-MEJORES                                 
083700                  THRU 0520-CUENTA-MEJORES-E                              
083800                  VARYING WKS-J FROM 1 BY 1                               
083900                  UNTIL WKS-J > 32                                        
084000      * RANGO = CANTIDAD DE MEJORES + 1 (EL MEJOR DE TODOS QUEDA          
084100      * EN RANGO 1).                                                      
084200              COMPUTE TD-RANK (WKS-I) = WKS-CONTADOR-EMPATE + 1           
084300           END-IF.                                                        
084400       0510-CALCULA-RANGO-DISTRITO-E. EXIT.                               
084500                                                                          
084600      * UN DISTRITO J CUENTA COMO 'MEJOR' QUE I SOLO SI TIENE             
084700      * EDIFICIOS Y SU PORCENTAJE DE SOBRECUPO ES ESTRICTAMENTE           
084800      * MAYOR (NO IGUAL, PARA QUE LOS EMPATADOS NO SE CUENTEN             
084900      * ENTRE SI).                                                        
085000       0520-CUENTA-MEJORES SECTION.                                       
085100           IF TD-TOTAL-BLDGS (WKS-J) > 0 AND                              
085200              TD-PCT-OVERCAP (WKS-J) > TD-PCT-OVERCAP (WKS-I)             
085300      * UN DISTRITO MAS QUE SUPERA AL EVALUADO.                           
085400              ADD 1 TO WKS-CONTADOR-EMPATE                                
085500           END-IF.                                                        
085600       0520-CUENTA-MEJORES-E. EXIT.                                       
085700                                                                          
085800      *-----------------------------------------------------------        
085900      * 0600-CALCULA-CIUDAD -- TOTALES, PORCENTAJES, PROMEDIOS Y          
086000      * MEDIANAS CIUDAD, A PARTIR DE LOS ACUMULADORES Y DE LA TABL        
086100      * DE LOS 32 DISTRITOS.                                              
086200      *-----------------------------------------------------------        
086300      * TRASLADA LOS ACUMULADORES CIUDAD A LOS CAMPOS DE SALIDA           
086400      * (CTY-), CALCULA SUS PORCENTAJES Y PROMEDIOS, Y LLAMA TRES         
086500      * VECES AL PAR ORDENA/MEDIANA PARA LAS TRES MEDIANAS CIUDAD:        
086600      * UTILIZACION DE EDIFICIO, EDIFICIOS POR DISTRITO Y                 
086700      * PORCENTAJE DE SOBRECUPO POR DISTRITO.                             
086800       0600-CALCULA-CIUDAD SECTION.                                       
086900           MOVE CWA-TOTAL-BLDGS   TO CTY-TOTAL-BLDGS                      
087000           MOVE CWA-TOTAL-OVERCAP TO CTY-TOTAL-OVERCAP                    
087100           MOVE CWA-NUM-101       TO CTY-NUM-UTIL-101-110                 
087200           MOVE CWA-NUM-111       TO CTY-NUM-UTIL-111-120                 
087300           MOVE CWA-NUM-121       TO CTY-NUM-UTIL-121-130                 
087400           MOVE CWA-NUM-131       TO CTY-NUM-UTIL-131-PLUS                
087500                                                                          
087600      * PORCENTAJE DE SOBRECUPO Y PROMEDIO DE UTILIZACION CIUDAD.         
087700           IF CWA-TOTAL-BLDGS > 0                                         
087800              COMPUTE CTY-PCT-OVERCAP ROUNDED =                           
087900                  CWA-TOTAL-OVERCAP / CWA-TOTAL-BLDGS * 100               
088000              COMPUTE CTY-MEAN-BLDG-UTIL ROUNDED =                        
088100                  CWA-SUMA-UTIL / CWA-TOTAL-BLDGS                         
088200           END-IF                                                         
088300                                                                          
088400      * PORCENTAJES POR RANGO CIUDAD, IGUAL QUE A NIVEL DISTRITO:         
088500      * SOBRE EL TOTAL EN SOBRECUPO, NO SOBRE EL TOTAL DE                 
088600      * EDIFICIOS.                                                        
088700           IF CWA-TOTAL-OVERCAP > 0                                       
088800      * LOS CUATRO PORCENTAJES CIUDAD, EN EL MISMO ORDEN DE RANGO         
088900      * QUE A NIVEL DISTRITO.                                             
089000              COMPUTE CTY-PCT-UTIL-101-110 ROUNDED =                      
089100                  CWA-NUM-101 / CWA-TOTAL-OVERCAP * 100                   
089200              COMPUTE CTY-PCT-UTIL-111-120 ROUNDED =                      
089300                  CWA-NUM-111 / CWA-TOTAL-OVERCAP * 100                   
089400              COMPUTE CTY-PCT-UTIL-121-130 ROUNDED =                      
089500                  CWA-NUM-121 / CWA-TOTAL-OVERCAP * 100                   
089600              COMPUTE CTY-PCT-UTIL-131-PLUS ROUNDED =                     
089700                  CWA-NUM-131 / CWA-TOTAL-OVERCAP * 100                   
089800           ELSE                                                           
089900      * SIN SOBRECUPO EN TODA LA CIUDAD, LOS CUATRO QUEDAN EN             
090000      * CERO.                                                             
090100              MOVE ZERO TO CTY-PCT-UTIL-101-110                           
090200                           CTY-PCT-UTIL-111-120                           
090300                           CTY-PCT-UTIL-121-130                           
090400                           CTY-PCT-UTIL-131-PLUS                          
090500           END-IF                                                         
090600                                                                          
090700      * MEDIANA 1: UTILIZACION DE CADA EDIFICIO DE LA CIUDAD.             
090800           PERFORM 0610-JUNTA-UTIL-CIUDAD                                 
090900           PERFORM 0900-ORDENA-GENERICO                                   
091000           PERFORM 0950-CALCULA-MEDIANA                                   
091100           MOVE WKS-MEDIANA TO CTY-MEDIAN-BLDG-UTIL                       
091200                                                                          
091300      * MEDIANA 2: EDIFICIOS POR DISTRITO, A TRAVES DE LOS 32.            
091400           PERFORM 0620-JUNTA-BLDGS-POR-DIST                              
091500           PERFORM 0900-ORDENA-GENERICO                                   
091600           PERFORM 0950-CALCULA-MEDIANA                                   
091700           MOVE WKS-MEDIANA TO CTY-MEDIAN-BLDGS-DIST                      
091800      * PROMEDIO DE EDIFICIOS POR DISTRITO, SOLO ENTRE LOS                
091900      * DISTRITOS QUE TUVIERON AL MENOS UNO.                              
092000           IF CWA-DIST-PRESENTES > 0                                      
092100              COMPUTE CTY-MEAN-BLDGS-DIST ROUNDED =                       
092200                  CWA-TOTAL-BLDGS / CWA-DIST-PRESENTES                    
092300           END-IF                                                         
092400                                                                          
092500      * MEDIANA 3: PORCENTAJE DE SOBRECUPO DE CADA DISTRITO.              
092600           PERFORM 0630-JUNTA-PCT-OVERCAP-DIST                            
092700           PERFORM 0900-ORDENA-GENERICO                                   
092800           PERFORM 0950-CALCULA-MEDIANA                                   
092900           MOVE WKS-MEDIANA TO CTY-MEDIAN-DIST-OVERCAP.                   
093000       0600-CALCULA-CIUDAD-E. EXIT.                                       
093100                                                                          
093200      *-----------------------------------------------------------        
093300      * 0610/0620/0630 -- COPIAN A LA TABLA GENERICA DE ORDEN LOS         
093400      * CONJUNTOS DE VALORES CIUDAD QUE REQUIEREN MEDIANA: UTILIZA        
093500      * DE CADA EDIFICIO, EDIFICIOS POR DISTRITO Y PORCENTAJE DE          
093600      * SOBRECUPO DE CADA DISTRITO.                                       
093700      *-----------------------------------------------------------        
093800      * ----------------------------------------------------------        
093900      * -                                                                 
094000      * 0610/0620/0630 -- COPIAN A LA TABLA GENERICA DE ORDEN LOS         
094100      * TRES CONJUNTOS DE VALORES CIUDAD QUE REQUIEREN MEDIANA.           
094200      * CADA UNO REINICIA WKS-CNT-ORDEN Y RECORRE LOS 32                  
094300      * DISTRITOS.                                                        
094400      * ----------------------------------------------------------        
094500      * -                                                                 
094600       0610-JUNTA-UTIL-CIUDAD SECTION.                                    
094700           MOVE ZERO TO WKS-CNT-ORDEN                                     
094800      * UN DISTRITO A LA VEZ.                                             
094900           PERFORM 0611-JUNTA-UTIL-UN-DIST                                
095000               THRU 0611-JUNTA-UTIL-UN-DIST-E                             
095100               VARYING WKS-IX-DIST FROM 1 BY 1                            
095200               UNTIL WKS-IX-DIST > 32.                                    
095300       0610-JUNTA-UTIL-CIUDAD-E. EXIT.                                    
095400                                                                          
095500      * POR CADA DISTRITO CON EDIFICIOS, COPIA LA UTILIZACION DE          
095600      * TODOS SUS EDIFICIOS A LA TABLA GENERICA.                          
095700       0611-JUNTA-UTIL-UN-DIST SECTION.                                   
095800           IF TD-TOTAL-BLDGS (WKS-IX-DIST) > 0                            
095900      * UN EDIFICIO A LA VEZ DEL DISTRITO WKS-IX-DIST.                    
096000              PERFORM 0612-JUNTA-UTIL-UN-EDIF                             
096100                  THRU 0612-JUNTA-UTIL-UN-EDIF-E                          
096200                  VARYING WKS-IX-UV FROM 1 BY 1                           
096300                  UNTIL WKS-IX-UV > TD-TOTAL-BLDGS (WKS-IX-DIST)          
096400           END-IF.                                                        
096500       0611-JUNTA-UTIL-UN-DIST-E. EXIT.                                   
096600                                                                          
096700      * UN SOLO VALOR DE UTILIZACION, EN LA SIGUIENTE POSICION            
096800      * LIBRE DE ORD-VALOR.                                               
096900       0612-JUNTA-UTIL-UN-EDIF SECTION.                                   
097000      * UN VALOR MAS PARA LA MEDIANA CIUDAD.                              
097100           ADD 1 TO WKS-CNT-ORDEN                                         
097200           MOVE TD-UTIL-VALORES (WKS-IX-DIST WKS-IX-UV)                   
097300                TO ORD-VALOR (WKS-CNT-ORDEN).                             
097400       0612-JUNTA-UTIL-UN-EDIF-E. EXIT.                                   
097500                                                                          
097600      * UN VALOR POR DISTRITO (SU TOTAL DE EDIFICIOS); LOS                
097700      * DISTRITOS SIN EDIFICIOS NO PARTICIPAN.                            
097800       0620-JUNTA-BLDGS-POR-DIST SECTION.                                 
097900           MOVE ZERO TO WKS-CNT-ORDEN                                     
098000      * UN DISTRITO A LA VEZ.                                             
098100           PERFORM 0621-JUNTA-UN-BLDGS-DIST                               
098200               THRU 0621-JUNTA-UN-BLDGS-DIST-E                            
098300               VARYING WKS-IX-DIST FROM 1 BY 1                            
098400               UNTIL WKS-IX-DIST > 32.                                    
098500       0620-JUNTA-BLDGS-POR-DIST-E. EXIT.                                 
098600                                                                          
098700      * COPIA EL TOTAL DE EDIFICIOS DE UN DISTRITO, SI TUVO               
098800      * ALGUNO.                                                           
098900       0621-JUNTA-UN-BLDGS-DIST SECTION.                                  
099000           IF TD-TOTAL-BLDGS (WKS-IX-DIST) > 0                            
099100              ADD 1 TO WKS-CNT-ORDEN                                      
099200              MOVE TD-TOTAL-BLDGS (WKS-IX-DIST)                           
099300                   TO ORD-VALOR (WKS-CNT-ORDEN)                           
099400           END-IF.                                                        
099500       0621-JUNTA-UN-BLDGS-DIST-E. EXIT.                                  
099600                                                                          
099700      * UN VALOR POR DISTRITO (SU PORCENTAJE DE SOBRECUPO); IGUAL         
099800      * QUE 0620 PERO CON TD-PCT-OVERCAP EN VEZ DE TD-TOTAL-BLDGS.        
099900       0630-JUNTA-PCT-OVERCAP-DIST SECTION.                               
100000           MOVE ZERO TO WKS-CNT-ORDEN                                     
100100      * UN DISTRITO A LA VEZ.                                             
100200           PERFORM 0631-JUNTA-UN-PCT-DIST                                 
100300               THRU 0631-JUNTA-UN-PCT-DIST-E                              
100400               VARYING WKS-IX-DIST FROM 1 BY 1                            
100500               UNTIL WKS-IX-DIST > 32.                                    
100600       0630-JUNTA-PCT-OVERCAP-DIST-E. EXIT.                               
100700                                                                          
100800      * COPIA EL PORCENTAJE DE SOBRECUPO DE UN DISTRITO, SI TUVO          
100900      * EDIFICIOS.                                                        
101000       0631-JUNTA-UN-PCT-DIST SECTION.                                    
101100           IF TD-TOTAL-BLDGS (WKS-IX-DIST) > 0                            
101200              ADD 1 TO WKS-CNT-ORDEN                                      
101300      * UN DISTRITO MAS PARA LA MEDIANA DE PORCENTAJE DE                  
101400      * SOBRECUPO.                                                        
101500              MOVE TD-PCT-OVERCAP (WKS-IX-DIST)                           
101600                   TO ORD-VALOR (WKS-CNT-ORDEN)                           
101700           END-IF.                                                        
101800       0631-JUNTA-UN-PCT-DIST-E. EXIT.                                    
101900                                                                          
102000      *-----------------------------------------------------------        
102100      * 0900-ORDENA-GENERICO -- ORDENAMIENTO POR INSERCION ASCENDE        
102200      * DE ORD-VALOR (1 : WKS-CNT-ORDEN).                                 
102300      *-----------------------------------------------------------        
102400      * ----------------------------------------------------------        
102500      * -                                                                 
102600      * 0900-ORDENA-GENERICO -- ORDENAMIENTO POR INSERCION                
102700      * ASCENDENTE                                                        
102800      * DE ORD-VALOR (1 : WKS-CNT-ORDEN); SENCILLO Y SUFICIENTE           
102900      * PARA                                                              
103000      * LOS TAMANOS QUE MANEJA ESTE PROGRAMA (A LO SUMO 1600).            
103100      * ----------------------------------------------------------        
103200      * -                                                                 
103300       0900-ORDENA-GENERICO SECTION.                                      
103400      * EMPIEZA EN LA POSICION 2 PORQUE LA POSICION 1 YA ESTA             
103500      * 'ORDENADA' POR DEFINICION (UN SOLO ELEMENTO).                     
103600           PERFORM 0910-ORDENA-UN-PASE                                    
103700               THRU 0910-ORDENA-UN-PASE-E                                 
103800               VARYING WKS-I FROM 2 BY 1                                  
103900               UNTIL WKS-I > WKS-CNT-ORDEN.                               
104000       0900-ORDENA-GENERICO-E. EXIT.                                      
104100                                                                          
104200      * TOMA EL VALOR EN LA POSICION WKS-I Y LO DESPLAZA HACIA            
104300      * ATRAS HASTA ENCONTRAR SU LUGAR ENTRE LOS YA ORDENADOS.            
104400       0910-ORDENA-UN-PASE SECTION.                                       
104500      * GUARDA EL VALOR A INSERTAR Y ARRANCA EL DESPLAZAMIENTO            
104600      * DESDE SU PROPIA POSICION.                                         
104700           MOVE ORD-VALOR (WKS-I) TO WKS-TEMP-ORD                         
104800      * WKS-J ARRANCA EN LA MISMA POSICION QUE WKS-I Y SE MUEVE           
104900      * HACIA ATRAS MIENTRAS HAYA VALORES MAYORES QUE DESPLAZAR.          
105000           MOVE WKS-I              TO WKS-J                               
105100      * REINICIA LA BANDERA DE CORTE ANTES DE EMPEZAR EL                  
105200      * DESPLAZAMIENTO DE ESTE PASE.                                      
105300           SET WKS-CONTINUAR       TO TRUE                                
105400      * SE DETIENE AL LLEGAR AL PRINCIPIO DE LA TABLA O AL                
105500      * ENCONTRAR UN VALOR QUE YA NO ES MAYOR.                            
105600           PERFORM 0920-DESPLAZA-MAYORES                                  
105700               THRU 0920-DESPLAZA-MAYORES-E                               
105800               UNTIL WKS-J < 2 OR WKS-DETENER                             
105900      * EL VALOR YA ENCONTRO SU LUGAR DEFINITIVO EN LA TABLA.             
106000           MOVE WKS-TEMP-ORD TO ORD-VALOR (WKS-J).                        
106100       0910-ORDENA-UN-PASE-E. EXIT.                                       
106200                                                                          
106300      * SI EL VALOR ANTERIOR ES MAYOR QUE EL QUE SE ESTA                  
106400      * INSERTANDO, LO RECORRE UNA POSICION; SI NO, DETIENE EL            
106500      * PASE.                                                             
106600       0920-DESPLAZA-MAYORES SECTION.                                     
106700      * POSICION INMEDIATAMENTE ANTERIOR A LA QUE SE ESTA                 
106800      * EVALUANDO.                                                        
106900           COMPUTE WKS-J-ANT = WKS-J - 1                                  
107000      * SI EL ANTERIOR TODAVIA ES MAYOR, LE CEDE SU LUGAR AL              
107100      * VALOR QUE SE ESTA INSERTANDO Y SIGUE DESPLAZANDOSE.               
107200           IF ORD-VALOR (WKS-J-ANT) > WKS-TEMP-ORD                        
107300              MOVE ORD-VALOR (WKS-J-ANT) TO ORD-VALOR (WKS-J)             
107400              MOVE WKS-J-ANT             TO WKS-J                         
107500           ELSE                                                           
107600      * YA ENCONTRO SU LUGAR: DETIENE EL DESPLAZAMIENTO.                  
107700              SET WKS-DETENER TO TRUE                                     
107800           END-IF.                                                        
107900       0920-DESPLAZA-MAYORES-E. EXIT.                                     
108000                                                                          
108100      *-----------------------------------------------------------        
108200      * 0950-CALCULA-MEDIANA -- MEDIANA DE ORD-VALOR (1:WKS-CNT-OR        
108300      * YA ORDENADO; PROMEDIO DE LOS DOS VALORES CENTRALES SI LA          
108400      * CANTIDAD ES PAR.                                                  
108500      *-----------------------------------------------------------        
108600      * ----------------------------------------------------------        
108700      * -                                                                 
108800      * 0950-CALCULA-MEDIANA -- MEDIANA DE ORD-VALOR (1:WKS-CNT-          
108900      * ORDEN)                                                            
109000      * YA ORDENADO; PROMEDIO DE LOS DOS VALORES CENTRALES SI LA          
109100      * CANTIDAD ES PAR, O EL VALOR CENTRAL EXACTO SI ES IMPAR.           
109200      * ----------------------------------------------------------        
109300      * -                                                                 
109400       0950-CALCULA-MEDIANA SECTION.                                      
109500      * SI NO HAY VALORES (WKS-CNT-ORDEN = 0) LA MEDIANA QUEDA EN         
109600      * CERO; NO DEBERIA OCURRIR PERO SE PROTEGE DE TODOS MODOS.          
109700           MOVE ZERO TO WKS-MEDIANA                                       
109800           IF WKS-CNT-ORDEN > 0                                           
109900      * SEGUNDO USO DE WKS-I/WKS-J EN ESTE PARRAFO, AHORA COMO            
110000      * COCIENTE Y RESIDUO DE LA DIVISION ENTERA.                         
110100      * EL RESIDUO DE DIVIDIR ENTRE 2 DICE SI LA CANTIDAD ES PAR          
110200      * (RESIDUO CERO) O IMPAR.                                           
110300              DIVIDE WKS-CNT-ORDEN BY 2                                   
110400                  GIVING WKS-I REMAINDER WKS-J                            
110500      * CANTIDAD PAR: PROMEDIO DE LAS DOS POSICIONES CENTRALES            
110600      * (WKS-I Y WKS-I + 1).                                              
110700              IF WKS-J = 0                                                
110800      * POSICION SIGUIENTE AL CENTRO INFERIOR.                            
110900                 COMPUTE WKS-J-ANT = WKS-I + 1                            
111000      * PROMEDIO EXACTO DE LAS DOS POSICIONES CENTRALES,                  
111100      * REDONDEADO                                                        
111200      * AL CENTESIMO (MISMA PRECISION QUE LA UTILIZACION).                
111300                 COMPUTE WKS-MEDIANA ROUNDED =                            
111400                    (ORD-VALOR (WKS-I) + ORD-VALOR (WKS-J-ANT))           
111500                        / 2.                                              
111600              ELSE                                                        
111700                 COMPUTE WKS-J-ANT = WKS-I + 1                            
111800      * CANTIDAD IMPAR: LA MEDIANA ES EL VALOR CENTRAL EXACTO.            
111900                 MOVE ORD-VALOR (WKS-J-ANT) TO WKS-MEDIANA                
112000              END-IF                                                      
112100           END-IF.                                                        
112200       0950-CALCULA-MEDIANA-E. EXIT.                                      
112300                                                                          
112400      *-----------------------------------------------------------        
112500      * 0700-ESCRIBE-DISTRITOS -- UN REGISTRO CAPDST POR DISTRITO         
112600      * PRESENTE EN LOS DATOS, EN ORDEN ASCENDENTE DE DISTRITO.           
112700      *-----------------------------------------------------------        
112800      * RECORRE LOS 32 DISTRITOS EN ORDEN Y ESCRIBE UN REGISTRO           
112900      * CAPDST POR CADA UNO QUE TUVO EDIFICIOS.                           
113000       0700-ESCRIBE-DISTRITOS SECTION.                                    
113100      * UN DISTRITO A LA VEZ, DE LOS 32 DE LA TABLA.                      
113200           PERFORM 0710-ESCRIBE-UN-DISTRITO                               
113300               THRU 0710-ESCRIBE-UN-DISTRITO-E                            
113400               VARYING WKS-IX-DIST FROM 1 BY 1                            
113500               UNTIL WKS-IX-DIST > 32.                                    
113600       0700-ESCRIBE-DISTRITOS-E. EXIT.                                    
113700                                                                          
113800      * ----------------------------------------------------------        
113900      * -                                                                 
114000      * 0710-ESCRIBE-UN-DISTRITO -- TRASLADA LA ENTRADA DE LA             
114100      * TABLA                                                             
114200      * DE UN DISTRITO AL LAYOUT DE SALIDA EDCDST01 Y LA ESCRIBE;         
114300      * LOS DISTRITOS SIN EDIFICIOS NO GENERAN REGISTRO.                  
114400      * ----------------------------------------------------------        
114500      * -                                                                 
114600       0710-ESCRIBE-UN-DISTRITO SECTION.                                  
114700           IF TD-TOTAL-BLDGS (WKS-IX-DIST) > 0                            
114800      * IDENTIFICACION DEL DISTRITO Y SU BOROUGH.                         
114900              MOVE TD-DIST         (WKS-IX-DIST) TO DST-SCHOOL-DIS        
115000              MOVE TD-BOROUGH      (WKS-IX-DIST) TO DST-BOROUGH           
115100      * TOTALES DE EDIFICIOS, SOBRECUPO, PORCENTAJE Y RANGO.              
115200              MOVE TD-TOTAL-BLDGS  (WKS-IX-DIST) TO DST-TOTAL-BLDG        
115300      * EDIFICIOS EN SOBRECUPO DEL DISTRITO.                              
115400              MOVE TD-OVERCAP-BLDGS(WKS-IX-DIST) TO DST-OVERCAP-BL        
115500      * PORCENTAJE DE SOBRECUPO DEL DISTRITO.                             
115600              MOVE TD-PCT-OVERCAP  (WKS-IX-DIST) TO DST-PCT-OVERCA        
115700      * RANGO DEL DISTRITO CONTRA LOS OTROS 31.                           
115800              MOVE TD-RANK         (WKS-IX-DIST) TO                       
115900                                         DST-RANK-BY-OVERCAP              
116000      * CONTEOS Y PORCENTAJES POR RANGO DE UTILIZACION.                   
116100              MOVE TD-NUM-101 (WKS-IX-DIST) TO DST-NUM-UTIL-101-11        
116200              MOVE TD-NUM-111 (WKS-IX-DIST) TO DST-NUM-UTIL-111-12        
116300              MOVE TD-NUM-121 (WKS-IX-DIST) TO DST-NUM-UTIL-121-13        
116400              MOVE TD-NUM-131 (WKS-IX-DIST) TO DST-NUM-UTIL-131-PL        
116500      * LOS CUATRO PORCENTAJES DE RANGO, EN EL MISMO ORDEN QUE            
116600      * LOS CUATRO CONTADORES.                                            
116700              MOVE TD-PCT-101 (WKS-IX-DIST) TO DST-PCT-UTIL-101-11        
116800              MOVE TD-PCT-111 (WKS-IX-DIST) TO DST-PCT-UTIL-111-12        
116900              MOVE TD-PCT-121 (WKS-IX-DIST) TO DST-PCT-UTIL-121-13        
117000              MOVE TD-PCT-131 (WKS-IX-DIST) TO DST-PCT-UTIL-131-PL        
117100      * MAXIMO, PROMEDIO Y MEDIANA DE UTILIZACION DEL DISTRITO.           
117200              MOVE TD-MAX-UTIL    (WKS-IX-DIST) TO DST-MAX-BLDG-UT        
117300      * PROMEDIO DE UTILIZACION.                                          
117400              MOVE TD-MEAN-UTIL   (WKS-IX-DIST) TO DST-MEAN-BLDG-U        
117500      * MEDIANA DE UTILIZACION.                                           
117600              MOVE TD-MEDIAN-UTIL (WKS-IX-DIST) TO                        
117700                                         DST-MEDIAN-BLDG-UTIL             
117800      * EL REGISTRO SOLO SE ESCRIBE SI EL DISTRITO TUVO EDIFICIOS         
117900      * (CONDICION DEL IF QUE ENVUELVE TODO ESTE PARRAFO).                
118000              WRITE EDCDST01-REGISTRO                                     
118100           END-IF.                                                        
118200       0710-ESCRIBE-UN-DISTRITO-E. EXIT.                                  
118300                                                                          
118400      *-----------------------------------------------------------        
118500      * 0750-ESCRIBE-CIUDAD -- EL UNICO REGISTRO CAPCTY.                  
118600      *-----------------------------------------------------------        
118700      * UN SOLO WRITE; EDCCTY01-REGISTRO YA FUE LLENADO POR               
118800      * 0600-CALCULA-CIUDAD.                                              
118900       0750-ESCRIBE-CIUDAD SECTION.                                       
119000           WRITE EDCCTY01-REGISTRO.                                       
119100       0750-ESCRIBE-CIUDAD-E. EXIT.                                       
119200                                                                          
119300      *-----------------------------------------------------------        
119400      * 0800-IMPRIME-DIRECTORIO -- PROCEDIMIENTO DE SALIDA DEL SOR        
119500      * DIRECTORIO. RUPTURA DE CONTROL POR DISTRITO: ENCABEZADO,          
119600      * DETALLE DE CADA EDIFICIO, TOTAL DE DISTRITO, Y AL FINAL EL        
119700      * TOTAL CIUDAD.                                                     
119800      *-----------------------------------------------------------        
119900      * ----------------------------------------------------------        
120000      * -                                                                 
120100      * 0800-IMPRIME-DIRECTORIO -- PROCEDIMIENTO DE SALIDA DEL            
120200      * SORT                                                              
120300      * DE DIRECTORIO (WRKDIR, YA ORDENADO POR DISTRITO Y LLAVE).         
120400      * RUPTURA DE CONTROL POR DISTRITO: ENCABEZADO AL CAMBIAR DE         
120500      * DISTRITO, UN RENGLON DE DETALLE POR EDIFICIO, TOTAL DE            
120600      * DISTRITO AL CERRAR EL GRUPO, Y AL FINAL EL TOTAL CIUDAD.          
120700      * ----------------------------------------------------------        
120800      * -                                                                 
120900       0800-IMPRIME-DIRECTORIO SECTION.                                   
121000      * ARRANCA LA RUPTURA DE CONTROL: AUN NO HAY DISTRITO                
121100      * ANTERIOR                                                          
121200      * CONTRA QUIEN COMPARAR.                                            
121300           MOVE 1 TO WKS-PRIMER-RENGLON                                   
121400           PERFORM 0820-REGRESA-WRKDIR                                    
121500      * UN EDIFICIO DEVUELTO POR EL SORT A LA VEZ, HASTA AGOTARLO.        
121600           PERFORM 0830-PROCESA-DIRECTORIO                                
121700               THRU 0830-PROCESA-DIRECTORIO-E                             
121800               UNTIL WKS-NO-HAY-MAS-WRKDIR                                
121900      * SI EL SORT NO DEVOLVIO NINGUN EDIFICIO (ARCHIVO VACIO) NO         
122000      * HAY DISTRITO QUE CERRAR.                                          
122100           IF NOT WKS-ES-PRIMER-RENGLON                                   
122200      * CIERRA EL DISTRITO ANTERIOR ANTES DE EMPEZAR EL NUEVO.            
122300              PERFORM 0870-IMPRIME-TOTAL-DISTRITO                         
122400           END-IF                                                         
122500      * ULTIMO RENGLON DEL REPORTE, DESPUES DE CERRAR EL ULTIMO           
122600      * DISTRITO (SI HUBO ALGUNO).                                        
122700           PERFORM 0880-IMPRIME-TOTAL-CIUDAD.                             
122800       0800-IMPRIME-DIRECTORIO-E. EXIT.                                   
122900                                                                          
123000      * UNA LECTURA DEL ARCHIVO DE TRABAJO DEL SORT, COMPARTIDA           
123100      * POR EL RETURN INICIAL Y POR CADA VUELTA DE 0830.                  
123200       0820-REGRESA-WRKDIR SECTION.                                       
123300           RETURN WRKDIR                                                  
123400               AT END                                                     
123500                   MOVE 1 TO WKS-FIN-WRKDIR                               
123600           END-RETURN.                                                    
123700       0820-REGRESA-WRKDIR-E. EXIT.                                       
123800                                                                          
123900      * ----------------------------------------------------------        
124000      * -                                                                 
124100      * 0830-PROCESA-DIRECTORIO -- UN EDIFICIO DEVUELTO POR EL            
124200      * SORT.                                                             
124300      * SI ES EL PRIMERO DE TODOS, O SI CAMBIO DE DISTRITO                
124400      * RESPECTO                                                          
124500      * AL ANTERIOR, CIERRA (SI APLICA) EL DISTRITO VIEJO E               
124600      * IMPRIME                                                           
124700      * EL ENCABEZADO DEL NUEVO ANTES DEL DETALLE.                        
124800      * ----------------------------------------------------------        
124900      * -                                                                 
125000       0830-PROCESA-DIRECTORIO SECTION.                                   
125100           IF WKS-ES-PRIMER-RENGLON                                       
125200      * GUARDA EL DISTRITO DE ESTE PRIMER EDIFICIO COMO EL                
125300      * 'DISTRITO ACTUAL' DE LA RUPTURA DE CONTROL.                       
125400              MOVE WDR-SCHOOL-DIST TO WKS-DIST-ACTUAL                     
125500              MOVE ZERO             TO WKS-PRIMER-RENGLON                 
125600      * ARRANCA UN DISTRITO NUEVO: IMPRIME SU ENCABEZADO ANTES            
125700      * DEL PRIMER DETALLE.                                               
125800              PERFORM 0840-IMPRIME-ENCABEZADO-DISTRITO                    
125900           ELSE                                                           
126000      * COMPARA EL DISTRITO DEL EDIFICIO ACTUAL CONTRA EL ULTIMO          
126100      * DISTRITO IMPRESO.                                                 
126200      * CAMBIO DE DISTRITO: CIERRA EL ANTERIOR ANTES DE ABRIR EL          
126300      * ENCABEZADO DEL NUEVO.                                             
126400              IF WDR-SCHOOL-DIST NOT = WKS-DIST-ACTUAL                    
126500                 PERFORM 0870-IMPRIME-TOTAL-DISTRITO                      
126600      * ACTUALIZA EL DISTRITO ACTUAL AL NUEVO.                            
126700                 MOVE WDR-SCHOOL-DIST TO WKS-DIST-ACTUAL                  
126800                 PERFORM 0840-IMPRIME-ENCABEZADO-DISTRITO                 
126900              END-IF                                                      
127000           END-IF                                                         
127100      * IMPRIME EL RENGLON DEL EDIFICIO ACTUAL.                           
127200           PERFORM 0850-IMPRIME-DETALLE                                   
127300           PERFORM 0820-REGRESA-WRKDIR.                                   
127400       0830-PROCESA-DIRECTORIO-E. EXIT.                                   
127500                                                                          
127600      * ----------------------------------------------------------        
127700      * -                                                                 
127800      * 0840-IMPRIME-ENCABEZADO-DISTRITO -- BUSCA LA ENTRADA DEL          
127900      * DISTRITO EN LA TABLA PARA RECUPERAR BOROUGH Y VECINDARIOS,        
128000      * E IMPRIME TRES RENGLONES: DISTRITO-BOROUGH, VECINDARIOS           
128100      * SERVIDOS Y LOS TITULOS DE COLUMNA DEL DETALLE.                    
128200      * ----------------------------------------------------------        
128300      * -                                                                 
128400       0840-IMPRIME-ENCABEZADO-DISTRITO SECTION.                          
128500           SET WKS-IX-DIST TO 1                                           
128600           SEARCH ALL TD-ENTRADA                                          
128700               WHEN TD-DIST (WKS-IX-DIST) = WKS-DIST-ACTUAL               
128800                   CONTINUE                                               
128900           END-SEARCH                                                     
129000                                                                          
129100      * RENGLON 1: 'DISTRICT nn - BOROUGH'.                               
129200           MOVE SPACES TO WKS-LIN-TEXTO                                   
129300      * ARMA 'DISTRICT nn - BOROUGH' CON STRING, IGUAL QUE EL             
129400      * RESTO DEL PROGRAMA.                                               
129500           STRING "DISTRICT " DELIMITED BY SIZE                           
129600                  WKS-DIST-ACTUAL DELIMITED BY SIZE                       
129700                  " - "          DELIMITED BY SIZE                        
129800                  TD-BOROUGH (WKS-IX-DIST) DELIMITED BY "  "              
129900                  INTO WKS-LIN-TEXTO                                      
130000           END-STRING                                                     
130100           WRITE CAPDIR-REGISTRO FROM WKS-LIN-TEXTO                       
130200      * RENGLON 2: VECINDARIOS SERVIDOS POR EL DISTRITO.                  
130300           MOVE SPACES TO WKS-LIN-TEXTO                                   
130400      * EL TEXTO YA VIENE COMPLETO DESDE TD-NEIGHBORHOODS; AQUI           
130500      * SOLO SE LE AGREGA EL ROTULO.                                      
130600           STRING "NEIGHBORHOODS SERVED: " DELIMITED BY SIZE              
130700                  TD-NEIGHBORHOODS (WKS-IX-DIST) DELIMITED BY "  "        
130800                  INTO WKS-LIN-TEXTO                                      
130900           END-STRING                                                     
131000           WRITE CAPDIR-REGISTRO FROM WKS-LIN-TEXTO                       
131100      * LIMPIA EL RENGLON DE TRABAJO ANTES DE ARMARLO CON STRING.         
131200           MOVE SPACES TO WKS-LIN-TEXTO                                   
131300      * RENGLON 3: TITULOS DE COLUMNA, ARMADOS CON REFERENCE              
131400      * MODIFICATION EN VEZ DE STRING PORQUE SON LITERALES FIJOS.         
131500           MOVE "BUILDING NAME" TO WKS-LIN-TEXTO(1:40)                    
131600           MOVE "ENROLLMENT CAPACITY  UTIL %  OVER CAP?"                  
131700                                      TO WKS-LIN-TEXTO(43:39)             
131800           MOVE "SCHOOLS IN BUILDING" TO WKS-LIN-TEXTO(85:19)             
131900           WRITE CAPDIR-REGISTRO FROM WKS-LIN-TEXTO.                      
132000       0840-IMPRIME-ENCABEZADO-DISTRITO-E. EXIT.                          
132100                                                                          
132200      * UN RENGLON POR EDIFICIO, TRASLADANDO CADA CAMPO DE WRKDIR         
132300      * (WDR-) A SU COLUMNA EN WKS-LIN-DETALLE.                           
132400       0850-IMPRIME-DETALLE SECTION.                                      
132500      * LIMPIA EL RENGLON ANTES DE LLENAR SUS COLUMNAS, PARA QUE          
132600      * NO QUEDEN RESIDUOS DEL EDIFICIO ANTERIOR.                         
132700           MOVE SPACES            TO WKS-LIN-DETALLE                      
132800      * CADA CAMPO DE WRKDIR (WDR-) A SU COLUMNA DEL DETALLE.             
132900           MOVE WDR-BLDG-NAME     TO LIN-NOMBRE                           
133000      * MATRICULA, CAPACIDAD Y PORCENTAJE DE UTILIZACION DEL              
133100      * EDIFICIO, YA EDITADOS POR LOS PIC DE CADA CAMPO.                  
133200           MOVE WDR-BLDG-ENROLL   TO LIN-MATRICULA                        
133300           MOVE WDR-BLDG-CAP      TO LIN-CAPACIDAD                        
133400           MOVE WDR-BLDG-UTIL     TO LIN-UTIL                             
133500      * INDICADOR YES/NO QUE VIENE YA CALCULADO DESDE EDU35001.           
133600           MOVE WDR-OVER-CAPACITY TO LIN-SOBRECUPO                        
133700           MOVE WDR-SCHOOLS-IN-BLDG TO LIN-ESCUELAS                       
133800           WRITE CAPDIR-REGISTRO FROM WKS-LIN-DETALLE.                    
133900       0850-IMPRIME-DETALLE-E. EXIT.                                      
134000                                                                          
134100      * ----------------------------------------------------------        
134200      * -                                                                 
134300      * 0870-IMPRIME-TOTAL-DISTRITO -- RENGLON DE CIERRE DEL GRUPO        
134400      * DE CONTROL: VUELVE A BUSCAR EL DISTRITO EN LA TABLA (YA           
134500      * TIENE SUS TOTALES CALCULADOS DESDE 0400) Y LOS IMPRIME.           
134600      * ----------------------------------------------------------        
134700      * -                                                                 
134800       0870-IMPRIME-TOTAL-DISTRITO SECTION.                               
134900           SET WKS-IX-DIST TO 1                                           
135000           SEARCH ALL TD-ENTRADA                                          
135100               WHEN TD-DIST (WKS-IX-DIST) = WKS-DIST-ACTUAL               
135200                   CONTINUE                                               
135300           END-SEARCH                                                     
135400      * EDITA LOS TRES TOTALES DEL DISTRITO PARA EL RENGLON DE            
135500      * CIERRE DEL GRUPO.                                                 
135600           MOVE TD-TOTAL-BLDGS   (WKS-IX-DIST) TO WKS-ED-TOTAL            
135700           MOVE TD-OVERCAP-BLDGS (WKS-IX-DIST) TO WKS-ED-OVER             
135800           MOVE TD-PCT-OVERCAP   (WKS-IX-DIST) TO WKS-ED-PCT              
135900           MOVE SPACES TO WKS-LIN-TEXTO                                   
136000      * RENGLON DE TOTAL DE DISTRITO: EDIFICIOS, SOBRECUPO Y              
136100      * PORCENTAJE, TODOS YA EDITADOS.                                    
136200           STRING "  DISTRICT TOTAL  BUILDINGS: " DELIMITED BY SIZ        
136300                  WKS-ED-TOTAL                    DELIMITED BY SIZ        
136400                  "  OVER CAPACITY: "              DELIMITED BY SI        
136500                  WKS-ED-OVER                     DELIMITED BY SIZ        
136600                  "  PCT OVER CAPACITY: "          DELIMITED BY SI        
136700                  WKS-ED-PCT                       DELIMITED BY SI        
136800                  INTO WKS-LIN-TEXTO                                      
136900           END-STRING                                                     
137000           WRITE CAPDIR-REGISTRO FROM WKS-LIN-TEXTO.                      
137100       0870-IMPRIME-TOTAL-DISTRITO-E. EXIT.                               
137200                                                                          
137300      * IGUAL QUE 0870 PERO CON LOS ACUMULADORES CIUDAD (CTY-),           
137400      * Y SE IMPRIME UNA SOLA VEZ AL FINAL DE TODO EL REPORTE.            
137500       0880-IMPRIME-TOTAL-CIUDAD SECTION.                                 
137600      * EDITA LOS TOTALES CIUDAD PARA EL RENGLON FINAL DEL                
137700      * REPORTE.                                                          
137800           MOVE CTY-TOTAL-BLDGS   TO WKS-ED-TOTAL                         
137900           MOVE CTY-TOTAL-OVERCAP TO WKS-ED-OVER                          
138000           MOVE CTY-PCT-OVERCAP   TO WKS-ED-PCT                           
138100           MOVE SPACES TO WKS-LIN-TEXTO                                   
138200      * ULTIMO RENGLON DEL DIRECTORIO: TOTAL CIUDAD.                      
138300           STRING "CITYWIDE TOTAL  BUILDINGS: "   DELIMITED BY SIZ        
138400                  WKS-ED-TOTAL                    DELIMITED BY SIZ        
138500                  "  OVER CAPACITY: "              DELIMITED BY SI        
138600                  WKS-ED-OVER                     DELIMITED BY SIZ        
138700                  "  PCT OVER CAPACITY: "          DELIMITED BY SI        
138800                  WKS-ED-PCT                       DELIMITED BY SI        
138900                  INTO WKS-LIN-TEXTO                                      
139000           END-STRING                                                     
139100           WRITE CAPDIR-REGISTRO FROM WKS-LIN-TEXTO.                      
139200       0880-IMPRIME-TOTAL-CIUDAD-E. EXIT.                                 
139300                                                                          
139400      *-----------------------------------------------------------        
139500      * ESTADISTICAS -- RESUMEN DE CIERRE DE LA CORRIDA.                  
139600      *-----------------------------------------------------------        
139700      * ----------------------------------------------------------        
139800      * -                                                                 
139900      * ESTADISTICAS -- RESUMEN DE CIERRE DE LA CORRIDA, PARA EL          
140000      * OPERADOR Y PARA LA BITACORA DEL JOB.                              
140100      * ----------------------------------------------------------        
140200      * -                                                                 
140300       ESTADISTICAS SECTION.                                              
140400           DISPLAY "*****************************************"            
140500           DISPLAY "*     EDU35002 - ESTADISTICAS DE CORRIDA *"           
140600           DISPLAY "*****************************************"            
140700      * TOTAL DE EDIFICIOS PROCESADOS EN TODA LA CIUDAD.                  
140800           MOVE CWA-TOTAL-BLDGS     TO WKS-MASCARA                        
140900           DISPLAY "EDIFICIOS CIUDAD PROCESADOS      : "                  
141000                   WKS-MASCARA                                            
141100      * TOTAL DE EDIFICIOS EN SOBRECUPO EN TODA LA CIUDAD.                
141200           MOVE CWA-TOTAL-OVERCAP   TO WKS-MASCARA                        
141300           DISPLAY "EDIFICIOS EN SOBRECUPO CIUDAD    : "                  
141400                   WKS-MASCARA                                            
141500      * CANTIDAD DE DISTRITOS QUE TUVIERON AL MENOS UN EDIFICIO.          
141600           MOVE CWA-DIST-PRESENTES  TO WKS-MASCARA                        
141700           DISPLAY "DISTRITOS CON EDIFICIOS PRESENTES: "                  
141800                   WKS-MASCARA                                            
141900           DISPLAY "*****************************************".           
142000       ESTADISTICAS-E. EXIT.                                              
