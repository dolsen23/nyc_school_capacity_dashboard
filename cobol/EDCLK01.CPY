000100      ************************************************************        
000200      *  EDCLK01 -- AREAS DE TRABAJO PARA LA ASIGNACION GEOGRAFICA        
000300      *  DE CADA DISTRITO (BOROUGH Y VECINDARIOS), USADAS POR LA          
000400      *  RUTINA 0550-ASIGNA-GEOGRAFIA DE EDU35002.                        
000500      *-----------------------------------------------------------        
000600      *  FECHA       PROG.  DESCRIPCION                                   
000700      *  ----------  -----  --------------------------------------        
000800      *  03/02/2024  PEDR   CREACION DEL COPY, TABLA FIJA DE 32           
000900      *  03/02/2024  PEDR   DISTRITOS SEGUN EL DOE DE NUEVA YORK          
001000      ************************************************************        
001100       01  EDCLK01-AREA-GEOGRAFICA.                                       
001200           05  EDCLK-BORO               PIC X(13).                        
001300           05  EDCLK-BORO-R             REDEFINES EDCLK-BORO.             
001400               10  EDCLK-BORO-INIC      PIC X(01).                        
001500               10  FILLER               PIC X(12).                        
001600           05  EDCLK-VECINDAD           PIC X(40).                        
001700           05  EDCLK-VECINDAD-R         REDEFINES EDCLK-VECINDAD.         
001800               10  EDCLK-VECIN-PRIM-20  PIC X(20).                        
001900               10  EDCLK-VECIN-ULT-20   PIC X(20).                        
