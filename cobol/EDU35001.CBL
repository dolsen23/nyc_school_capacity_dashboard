000100      ************************************************************        
000200      * FECHA       : 03/02/2024                                          
000300      * PROGRAMADOR : PEDRO ENRIQUE DIAZ RAMOS                            
000400      * APLICACION  : EDUCACION                                           
000500      * PROGRAMA    : EDU35001                                            
000600      * TIPO        : BATCH                                               
000700      * DESCRIPCION : DEPURA EL EXTRACTO ANUAL DE                         
000800      * CAPACIDAD/OCUPACION                                               
000900      *             : DE EDIFICIOS ESCOLARES DEL DOE, DESCARTA LOS        
001000      *             : REGISTROS DE ANIO DISTINTO DE 2023 O SIN            
001100      *             DATO DE                                               
001200      *             : UTILIZACION, CONSOLIDA LAS ORGANIZACIONES           
001300      *             QUE                                                   
001400      *             : COMPARTEN UN MISMO EDIFICIO Y CLASIFICA CADA        
001500      *             : EDIFICIO POR SOBRECUPO Y RANGO DE                   
001600      *             UTILIZACION.                                          
001700      * ARCHIVOS    : CAPRPT (ENTRADA), CAPBLD (SALIDA)                   
001800      * PROGRAMA(S) : EDU35002 CONSUME LA SALIDA CAPBLD                   
001900      ************************************************************        
002000       IDENTIFICATION DIVISION.                                           
002100       PROGRAM-ID.                    EDU35001.                           
002200       AUTHOR.                        PEDRO ENRIQUE DIAZ RAMOS.           
002300       INSTALLATION.                  DEPTO DE SISTEMAS-EDUCACION.        
002400       DATE-WRITTEN.                  03/02/1991.                         
002500       DATE-COMPILED.                                                     
002600       SECURITY.                      USO INTERNO DEPTO EDUCACION.        
002700      ************************************************************        
002800      *                 H I S T O R I A L   D E   C A M B I O S           
002900      ************************************************************        
003000      * FECHA      PROG  TICKET     DESCRIPCION                           
003100      * ---------  ----  ---------  ------------------------------        
003200      * 03/02/1991 PEDR  EDU-0091   VERSION ORIGINAL DEL PROGRAMA,        
003300      *                             LEE CAPRPT Y GENERA CAPBLD.           
003400      * 14/08/1992 PEDR  EDU-0114   SE AGREGA RECHAZO DE REGISTROS        
003500      * CON                                                               
003600      *                             UTILIZACION EN BLANCO.                
003700      * 22/01/1993 MLAR  EDU-0139   CORRIGE CONCATENACION DE              
003800      * NOMBRES DE                                                        
003900      *                             ORGANIZACION CUANDO EXCEDEN 3.        
004000      * 09/11/1994 RCAS  EDU-0177   SE AGREGA RECHAZO DE                  
004100      * UTILIZACION                                                       
004200      *                             IGUAL A CERO (EDIFICIOS               
004300      *                             CERRADOS).                            
004400      * 05/06/1996 MLAR  EDU-0210   AJUSTE DE RANGOS DE                   
004500      * CLASIFICACION                                                     
004600      *                             DE OCUPACION SEGUN NUEVA              
004700      *                             NORMATIVA.                            
004800      * 17/09/1998 JOVA  EDU-0255   REVISION Y2K DE CAMPO RPT-            
004900      * DATA-AS-                                                          
005000      *                             OF, SE VALIDA SIGLO EN EL             
005100      *                             ANIO.                                 
005200      * 03/02/1999 JOVA  EDU-0261   PRUEBAS DE PASO DE SIGLO, SIN         
005300      *                             CAMBIOS DE LOGICA DE NEGOCIO.         
005400      * 11/05/2001 RCAS  EDU-0299   SE AMPLIA CAMPO DE                    
005500      * ORGANIZACIONES                                                    
005600      *                             CONSOLIDADAS A 120 POSICIONES.        
005700      * 03/02/2024 PEDR  EDU-0402   RETOMA EL PROGRAMA PARA EL            
005800      * EXTRACTO                                                          
005900      *                             VIGENTE DEL DOE, AJUSTA LAYOUT        
006000      *                             DE                                    
006100      *                             CAPRPT Y CAPBLD A LA VERSION          
006200      *                             ACTUAL.                               
006300      * 09/08/2026 PEDR  EDU-0447   SE AMPLIA EL COMENTARIO DE            
006400      * CADA                                                              
006500      *                             PARRAFO Y CAMPO DE TRABAJO            
006600      *                             PARA                                  
006700      *                             FACILITAR EL MANTENIMIENTO            
006800      *                             FUTURO                                
006900      *                             DEL PROGRAMA, SIN CAMBIO DE           
007000      *                             LOGICA.                               
007100      ************************************************************        
007200       ENVIRONMENT DIVISION.                                              
007300       CONFIGURATION SECTION.                                             
007400      *-----------------------------------------------------------        
007500      * SPECIAL-NAMES -- C01 ENLAZA EL SALTO DE PAGINA DEL REPORTE        
007600      * DE ESTADISTICAS AL CANAL 1 DEL IMPRESOR, CLASE CLASE-             
007700      * DIGITOS                                                           
007800      * SIRVE PARA VALIDAR CAMPOS NUMERICOS RECIBIDOS COMO TEXTO,         
007900      * Y                                                                 
008000      * UPSI-0 ACTIVA LA BITACORA DETALLADA (WKS-MODO-VERBOSE) SI         
008100      * EL                                                                
008200      * OPERADOR LA ENCIENDE EN EL JCL DE LA CORRIDA.                     
008300      *-----------------------------------------------------------        
008400       SPECIAL-NAMES.                                                     
008500           C01 IS TOP-OF-FORM                                             
008600           CLASS CLASE-DIGITOS IS '0' THRU '9'                            
008700           UPSI-0 ON STATUS IS WKS-MODO-VERBOSE.                          
008800       INPUT-OUTPUT SECTION.                                              
008900       FILE-CONTROL.                                                      
009000      ************************************************************        
009100      *              A R C H I V O S   D E   E N T R A D A                
009200      ************************************************************        
009300      * CAPRPT ES EL EXTRACTO ANUAL DE CAPACIDAD/OCUPACION QUE            
009400      * ENTREGA EL DOE, UN REGISTRO POR ORGANIZACION ESCOLAR.             
009500           SELECT CAPRPT  ASSIGN   TO CAPRPT                              
009600                  ORGANIZATION     IS LINE SEQUENTIAL                     
009700                  FILE STATUS      IS FS-CAPRPT.                          
009800      ************************************************************        
009900      *              A R C H I V O   D E   T R A B A J O  ( S O R         
010000      *              T )                                                  
010100      ************************************************************        
010200      * WRKORD ES EL ARCHIVO INTERMEDIO DEL SORT, ORDENADO POR            
010300      * EDIFICIO Y ORGANIZACION, NO LO USA NINGUN OTRO PROGRAMA.          
010400           SELECT WRKORD  ASSIGN   TO WRKORD.                             
010500      ************************************************************        
010600      *              A R C H I V O S   D E   S A L I D A                  
010700      ************************************************************        
010800      * CAPBLD ES EL EDIFICIO YA CONSOLIDADO Y CLASIFICADO, LO            
010900      * CONSUME EL PROGRAMA EDU35002 PARA LA AGREGACION POR               
011000      * DISTRITO.                                                         
011100           SELECT CAPBLD  ASSIGN   TO CAPBLD                              
011200                  ORGANIZATION     IS LINE SEQUENTIAL                     
011300                  FILE STATUS      IS FS-CAPBLD.                          
011400                                                                          
011500       DATA DIVISION.                                                     
011600       FILE SECTION.                                                      
011700      *-----------------------------------------------------------        
011800      * 1 --> EXTRACTO ANUAL DE CAPACIDAD/OCUPACION, UNO POR              
011900      *       ORGANIZACION ESCOLAR. EL LAYOUT LO TRAE EL COPY             
012000      *       EDCRPT01, COMPARTIDO CON EDU35002 PARA LA LECTURA           
012100      *       DE REFERENCIA DE ESTE MISMO EXTRACTO.                       
012200      *-----------------------------------------------------------        
012300       FD  CAPRPT                                                         
012400           RECORD CONTAINS 120 CHARACTERS.                                
012500           COPY EDCRPT01.                                                 
012600                                                                          
012700      *-----------------------------------------------------------        
012800      * 2 --> ARCHIVO DE TRABAJO DEL SORT, UN REGISTRO POR                
012900      *       ORGANIZACION QUE SUPERO EL FILTRO DE ANIO Y DE              
013000      *       UTILIZACION VALIDA DEL PARRAFO 0120.                        
013100      *-----------------------------------------------------------        
013200       SD  WRKORD.                                                        
013300       01  WRK-REGISTRO.                                                  
013400      *    IDENTIFICADOR DEL EDIFICIO, LLAVE PRIMARIA DEL SORT            
013500           05  WRK-BLDG-ID              PIC X(10).                        
013600      *    NOMBRE DE LA ORGANIZACION ESCOLAR QUE OCUPA EL EDIFICIO        
013700           05  WRK-ORG-NAME             PIC X(40).                        
013800      *    NOMBRE DEL EDIFICIO SEGUN EL EXTRACTO DEL DOE                  
013900           05  WRK-BLDG-NAME            PIC X(40).                        
014000      *    DISTRITO ESCOLAR GEOGRAFICO DONDE SE UBICA EL EDIFICIO         
014100           05  WRK-GEO-DIST             PIC 9(02).                        
014200      *    MATRICULA DE LA ORGANIZACION DENTRO DEL EDIFICIO               
014300           05  WRK-BLDG-ENROLL          PIC 9(05).                        
014400      *    CAPACIDAD DE TARGET DEL EDIFICIO COMPLETO                      
014500           05  WRK-BLDG-CAP             PIC 9(05).                        
014600      *    PORCENTAJE DE UTILIZACION DEL EDIFICIO COMPLETO                
014700           05  WRK-BLDG-UTIL            PIC 9(03)V99.                     
014800      *    RELLENO DE EXPANSION PARA FUTUROS CAMPOS DEL SORT              
014900           05  FILLER                   PIC X(10).                        
015000                                                                          
015100      *-----------------------------------------------------------        
015200      * 3 --> EDIFICIO YA CONSOLIDADO Y CLASIFICADO, SALIDA DE            
015300      *       ESTE PROGRAMA Y ENTRADA DE EDU35002. EL LAYOUT LO           
015400      *       TRAE EL COPY EDCBLD01.                                      
015500      *-----------------------------------------------------------        
015600       FD  CAPBLD                                                         
015700           RECORD CONTAINS 199 CHARACTERS.                                
015800           COPY EDCBLD01.                                                 
015900                                                                          
016000       WORKING-STORAGE SECTION.                                           
016100      ************************************************************        
016200      *               C A M P O S    D E    T R A B A J O                 
016300      ************************************************************        
016400       01  WKS-CAMPOS-DE-TRABAJO.                                         
016500      *    NOMBRE DEL PROGRAMA, SE USA EN LOS DISPLAY DE                  
016600      *    DIAGNOSTICO                                                    
016700           05  WKS-PROGRAMA             PIC X(08)                         
016800                                    VALUE "EDU35001".                     
016900      *    BANDERA DE BITACORA DETALLADA, PRENDIDA VIA UPSI-0             
017000           05  WKS-MODO-VERBOSE         PIC 9(01) COMP VALUE ZERO.        
017100      *    BANDERA DE FIN DE ARCHIVO DE CAPRPT (LECTURA                   
017200      *    SECUENCIAL)                                                    
017300           05  WKS-FIN-CAPRPT           PIC 9(01) COMP VALUE ZERO.        
017400               88  WKS-NO-HAY-MAS-CAPRPT         VALUE 1.                 
017500      *    BANDERA DE FIN DE ARCHIVO DE WRKORD (RETURN DEL SORT)          
017600           05  WKS-FIN-WRKORD           PIC 9(01) COMP VALUE ZERO.        
017700               88  WKS-NO-HAY-MAS-WRKORD         VALUE 1.                 
017800      *    BANDERA DE PRIMER EDIFICIO DE LA RUPTURA DE CONTROL            
017900           05  WKS-PRIMER-EDIFICIO      PIC 9(01) COMP VALUE 1.           
018000               88  WKS-ES-PRIMER-EDIFICIO        VALUE 1.                 
018100      *    RELLENO DE EXPANSION DEL GRUPO DE BANDERAS                     
018200           05  FILLER                   PIC X(10).                        
018300                                                                          
018400      ************************************************************        
018500      *          C O N T A D O R E S   D E   E S T A D I S T I C A        
018600      *          S                                                        
018700      ************************************************************        
018800      * ESTOS CONTADORES ALIMENTAN EL RESUMEN DE CIERRE QUE               
018900      * IMPRIME                                                           
019000      * EL PARRAFO ESTADISTICAS, SIRVEN PARA CONCILIAR CUANTOS            
019100      * REGISTROS DEL EXTRACTO DEL DOE SE RECHAZARON Y POR QUE.           
019200       01  WKS-CONTADORES.                                                
019300           05  WKS-CONTADORES-GRUPO.                                      
019400      *        REGISTROS LEIDOS DE CAPRPT, SIN FILTRAR                    
019500               10  WKS-CNT-LEIDOS       PIC 9(07) COMP VALUE ZERO.        
019600      *        RECHAZADOS POR ANIO DISTINTO AL ANIO VIGENTE (2023)        
019700               10  WKS-CNT-ANIO-MALO    PIC 9(07) COMP VALUE ZERO.        
019800      *        RECHAZADOS POR CAMPO DE UTILIZACION EN BLANCO              
019900               10  WKS-CNT-UTIL-BLANCO  PIC 9(07) COMP VALUE ZERO.        
020000      *        RECHAZADOS POR UTILIZACION IGUAL A CERO (CERRADOS)         
020100               10  WKS-CNT-UTIL-CERO    PIC 9(07) COMP VALUE ZERO.        
020200      *        ORGANIZACIONES QUE PASARON EL FILTRO Y FUERON AL           
020300      *        SORT                                                       
020400               10  WKS-CNT-ACEPTADOS    PIC 9(07) COMP VALUE ZERO.        
020500      *        EDIFICIOS CONSOLIDADOS ESCRITOS A CAPBLD                   
020600               10  WKS-CNT-EDIFICIOS    PIC 9(07) COMP VALUE ZERO.        
020700      *    VISTA REDEFINIDA DE LOS SEIS CONTADORES COMO TABLA,            
020800      *    PARA                                                           
020900      *    FUTURAS RUTINAS DE AUDITORIA QUE RECORRAN LOS SEIS             
021000      *    JUNTOS                                                         
021100           05  WKS-CONTADORES-R                                           
021200                    REDEFINES WKS-CONTADORES-GRUPO.                       
021300               10  WKS-CNT-TABLA        PIC 9(07) COMP OCCURS 6.          
021400      *    MASCARA DE EDICION PARA IMPRIMIR LOS CONTADORES CON            
021500      *    COMAS                                                          
021600           05  WKS-MASCARA              PIC ZZZ,ZZ9.                      
021700      *    RELLENO DE EXPANSION DEL GRUPO DE CONTADORES                   
021800           05  FILLER                   PIC X(06).                        
021900                                                                          
022000      ************************************************************        
022100      *          A C U M U L A D O R   D E L   E D I F I C I O            
022200      ************************************************************        
022300      * ESTE GRUPO ACUMULA LOS DATOS DEL EDIFICIO QUE ESTA VIGENTE        
022400      * DURANTE LA RUPTURA DE CONTROL DEL PROCEDIMIENTO DE SALIDA         
022500      * DEL SORT (0300), HASTA QUE CAMBIA EL WRK-BLDG-ID Y SE             
022600      * ESCRIBE                                                           
022700      * A CAPBLD.                                                         
022800       01  WKS-EDIFICIO-ACUM.                                             
022900      *    IDENTIFICADOR DEL EDIFICIO VIGENTE EN LA RUPTURA               
023000           05  WKS-ACU-BLDG-ID          PIC X(10).                        
023100      *    NOMBRE DEL EDIFICIO VIGENTE                                    
023200           05  WKS-ACU-BLDG-NAME        PIC X(40).                        
023300      *    DISTRITO GEOGRAFICO DEL EDIFICIO VIGENTE                       
023400           05  WKS-ACU-GEO-DIST         PIC 9(02).                        
023500      *    LISTA DE ORGANIZACIONES QUE COMPARTEN EL EDIFICIO, SE          
023600      *    VA                                                             
023700      *    CONCATENANDO EN 0340-ACUMULA-ORGANIZACION                      
023800           05  WKS-ACU-SCHOOLS          PIC X(120).                       
023900      *    LONGITUD OCUPADA DE WKS-ACU-SCHOOLS, LA FIJA 0345              
024000           05  WKS-ACU-LONG-SCHOOLS     PIC 9(03) COMP VALUE ZERO.        
024100           05  WKS-ACU-DATOS-NUM.                                         
024200      *        MATRICULA DEL EDIFICIO VIGENTE (SUMA DE                    
024300      *        ORGANIZACIONES)                                            
024400               10  WKS-ACU-BLDG-ENROLL  PIC 9(05).                        
024500      *        CAPACIDAD DE TARGET DEL EDIFICIO VIGENTE                   
024600               10  WKS-ACU-BLDG-CAP     PIC 9(05).                        
024700      *        PORCENTAJE DE UTILIZACION DEL EDIFICIO VIGENTE             
024800               10  WKS-ACU-BLDG-UTIL    PIC 9(03)V99.                     
024900      *    VISTA REDEFINIDA DE LOS DATOS NUMERICOS COMO TEXTO,            
025000      *    PARA                                                           
025100      *    RUTINAS DE DIAGNOSTICO QUE LOS QUIERAN DESPLEGAR CRUDOS        
025200           05  WKS-ACU-DATOS-R                                            
025300                    REDEFINES WKS-ACU-DATOS-NUM.                          
025400               10  WKS-ACU-DATOS-X      PIC X(15).                        
025500      *    RELLENO DE EXPANSION DEL ACUMULADOR DE EDIFICIO                
025600           05  FILLER                   PIC X(10).                        
025700                                                                          
025800      ************************************************************        
025900      *          F E C H A   D E   S I S T E M A   ( A N O T A D A        
026000      *          )                                                        
026100      ************************************************************        
026200      * SE TOMA LA FECHA DEL SISTEMA AL INICIO DE LA CORRIDA, HOY         
026300      * NO                                                                
026400      * SE USA EN NINGUN CALCULO, QUEDA DISPONIBLE PARA LA RUTINA         
026500      * DE                                                                
026600      * ESTADISTICAS Y PARA FUTUROS REPORTES DE FECHA DE CORRIDA.         
026700       01  WKS-FECHA-HOY                PIC 9(06).                        
026800       01  WKS-FECHA-HOY-R              REDEFINES WKS-FECHA-HOY.          
026900      *    ANIO (DOS DIGITOS) DE LA FECHA DE CORRIDA                      
027000           05  WKS-FH-ANIO               PIC 9(02).                       
027100      *    MES DE LA FECHA DE CORRIDA                                     
027200           05  WKS-FH-MES                PIC 9(02).                       
027300      *    DIA DE LA FECHA DE CORRIDA                                     
027400           05  WKS-FH-DIA                PIC 9(02).                       
027500                                                                          
027600      ************************************************************        
027700      *       C O N T A D O R E S   D E   I N D I C E S (77)              
027800      ************************************************************        
027900      * CONTADORES DE PROPOSITO GENERAL A NIVEL 77, SEGUN LA              
028000      * CONVENCION DEL DEPARTAMENTO PARA CAMPOS SUELTOS QUE NO            
028100      * PERTENECEN A NINGUN GRUPO DE DATOS EN PARTICULAR.                 
028200      *    RENGLONES IMPRESOS EN EL REPORTE DE ESTADISTICAS               
028300       77  WKS-LIN-IMPRESAS             PIC 9(04) COMP VALUE ZERO.        
028400      *    APUNTADOR DE TRABAJO PARA FUTURAS EXTENSIONES DEL SORT         
028500       77  WKS-APUNTADOR                PIC 9(04) COMP VALUE ZERO.        
028600                                                                          
028700       PROCEDURE DIVISION.                                                
028800      *-----------------------------------------------------------        
028900      * 000-MAIN -- PARRAFO PRINCIPAL. ABRE LOS ARCHIVOS, CORRE EL        
029000      * SORT DE DEPURACION/CONSOLIDACION, IMPRIME EL RESUMEN DE           
029100      * ESTADISTICAS Y CIERRA. TODO EL PROGRAMA VIVE DENTRO DE UNA        
029200      * SOLA PASADA DEL SORT.                                             
029300      *-----------------------------------------------------------        
029400       000-MAIN SECTION.                                                  
029500      *    SE ANOTA LA FECHA DE CORRIDA PARA EL RESUMEN Y SE ABREN        
029600      *    LOS DOS ARCHIVOS LINE SEQUENTIAL DEL PROGRAMA                  
029700           ACCEPT WKS-FECHA-HOY FROM DATE                                 
029800           OPEN INPUT  CAPRPT                                             
029900           OPEN OUTPUT CAPBLD                                             
030000                                                                          
030100      *    SI ALGUNO DE LOS DOS ARCHIVOS NO ABRE, SE ABORTA LA            
030200      *    CORRIDA CON RETURN-CODE DE ERROR, NO TIENE SENTIDO             
030300      *    SEGUIR                                                         
030400           IF FS-CAPRPT NOT = "00" OR FS-CAPBLD NOT = "00"                
030500              DISPLAY "***************************************"           
030600              DISPLAY "*   EDU35001 - ERROR AL ABRIR ARCHIVOS *"          
030700              DISPLAY "***************************************"           
030800              DISPLAY "* FS CAPRPT : " FS-CAPRPT                          
030900              DISPLAY "* FS CAPBLD : " FS-CAPBLD                          
031000              MOVE 91 TO RETURN-CODE                                      
031100              STOP RUN                                                    
031200           END-IF                                                         
031300                                                                          
031400      *    EL SORT HACE TODO EL TRABAJO PESADO DEL PROGRAMA: EL           
031500      *    PROCEDIMIENTO DE ENTRADA (0100) FILTRA CAPRPT REGISTRO         
031600      *    POR                                                            
031700      *    REGISTRO, EL SORT ORDENA POR EDIFICIO/ORGANIZACION, Y          
031800      *    EL                                                             
031900      *    PROCEDIMIENTO DE SALIDA (0300) CONSOLIDA Y ESCRIBE             
032000      *    CAPBLD                                                         
032100           SORT WRKORD                                                    
032200                ASCENDING KEY WRK-BLDG-ID WRK-ORG-NAME                    
032300                INPUT PROCEDURE  IS 0100-FILTRA-REGISTRO                  
032400                OUTPUT PROCEDURE IS 0300-CONSOLIDA-SALIDA                 
032500                                                                          
032600      *    RESUMEN DE CIERRE CON LOS CONTADORES DE LA CORRIDA             
032700           PERFORM ESTADISTICAS                                           
032800                                                                          
032900           CLOSE CAPRPT CAPBLD                                            
033000           STOP RUN.                                                      
033100       000-MAIN-E. EXIT.                                                  
033200                                                                          
033300      *-----------------------------------------------------------        
033400      * 0100-FILTRA-REGISTRO -- PROCEDIMIENTO DE ENTRADA DEL SORT.        
033500      * LEE CAPRPT COMPLETO, DESCARTA ANIOS DISTINTOS DE 2023 Y           
033600      * UTILIZACION EN BLANCO O CERO, Y LIBERA AL SORT LO DEMAS.          
033700      *-----------------------------------------------------------        
033800       0100-FILTRA-REGISTRO SECTION.                                      
033900           PERFORM 0110-LEE-CAPRPT                                        
034000           PERFORM 0120-EVALUA-REGISTRO                                   
034100               THRU 0120-EVALUA-REGISTRO-E                                
034200               UNTIL WKS-NO-HAY-MAS-CAPRPT.                               
034300       0100-FILTRA-REGISTRO-E. EXIT.                                      
034400                                                                          
034500      *-----------------------------------------------------------        
034600      * 0110-LEE-CAPRPT -- LECTURA SECUENCIAL DE CAPRPT, SOLO             
034700      * CUENTA LOS REGISTROS REALMENTE LEIDOS (NO EL RENGLON DE           
034800      * FIN)                                                              
034900      *-----------------------------------------------------------        
035000       0110-LEE-CAPRPT SECTION.                                           
035100           READ CAPRPT                                                    
035200               AT END                                                     
035300                   MOVE 1 TO WKS-FIN-CAPRPT                               
035400           END-READ                                                       
035500           IF NOT WKS-NO-HAY-MAS-CAPRPT                                   
035600              ADD 1 TO WKS-CNT-LEIDOS                                     
035700           END-IF.                                                        
035800       0110-LEE-CAPRPT-E. EXIT.                                           
035900                                                                          
036000      *-----------------------------------------------------------        
036100      * 0120-EVALUA-REGISTRO -- APLICA LOS TRES FILTROS DE NEGOCIO        
036200      * DEL EXTRACTO ANUAL, EN EL ORDEN QUE PIDE EL DOE:                  
036300      *   1) ANIO DEL DATO DEBE SER EL ANIO VIGENTE (2023)                
036400      *   2) EL CAMPO DE UTILIZACION NO PUEDE VENIR EN BLANCO             
036500      *   3) EL CAMPO DE UTILIZACION NO PUEDE SER CERO (EDIFICIO          
036600      *      CERRADO, SIN USO, NO ENTRA AL ANALISIS DE CAPACIDAD)         
036700      *-----------------------------------------------------------        
036800       0120-EVALUA-REGISTRO SECTION.                                      
036900      *    FILTRO 1: ANIO DEL REGISTRO                                    
037000           IF RPT-DAO-ANIO NOT = 2023                                     
037100              ADD 1 TO WKS-CNT-ANIO-MALO                                  
037200           ELSE                                                           
037300      *       FILTRO 2: UTILIZACION EN BLANCO                             
037400              IF RPT-BLDG-UTIL-X = SPACES                                 
037500                 ADD 1 TO WKS-CNT-UTIL-BLANCO                             
037600              ELSE                                                        
037700      *          FILTRO 3: UTILIZACION CERO (EDIFICIO CERRADO)            
037800                 IF RPT-BLDG-UTIL = ZERO                                  
037900                    ADD 1 TO WKS-CNT-UTIL-CERO                            
038000                 ELSE                                                     
038100      *             PASO LOS TRES FILTROS, VA AL SORT                     
038200                    PERFORM 0130-LIBERA-A-SORT                            
038300                 END-IF                                                   
038400              END-IF                                                      
038500           END-IF                                                         
038600           PERFORM 0110-LEE-CAPRPT.                                       
038700       0120-EVALUA-REGISTRO-E. EXIT.                                      
038800                                                                          
038900      *-----------------------------------------------------------        
039000      * 0130-LIBERA-A-SORT -- MUEVE LOS CAMPOS QUE EL SORT                
039100      * NECESITA                                                          
039200      * DE WRK-REGISTRO Y LOS LIBERA (RELEASE) A WRKORD PARA QUE          
039300      * EL                                                                
039400      * SORT LOS ORDENE POR EDIFICIO/ORGANIZACION.                        
039500      *-----------------------------------------------------------        
039600       0130-LIBERA-A-SORT SECTION.                                        
039700           MOVE RPT-BLDG-ID         TO WRK-BLDG-ID                        
039800           MOVE RPT-ORG-NAME        TO WRK-ORG-NAME                       
039900           MOVE RPT-BLDG-NAME       TO WRK-BLDG-NAME                      
040000           MOVE RPT-GEO-DIST        TO WRK-GEO-DIST                       
040100           MOVE RPT-BLDG-ENROLL     TO WRK-BLDG-ENROLL                    
040200           MOVE RPT-BLDG-CAP        TO WRK-BLDG-CAP                       
040300           MOVE RPT-BLDG-UTIL       TO WRK-BLDG-UTIL                      
040400           ADD 1 TO WKS-CNT-ACEPTADOS                                     
040500           RELEASE WRK-REGISTRO.                                          
040600       0130-LIBERA-A-SORT-E. EXIT.                                        
040700                                                                          
040800      *-----------------------------------------------------------        
040900      * 0300-CONSOLIDA-SALIDA -- PROCEDIMIENTO DE SALIDA DEL SORT.        
041000      * RUPTURA DE CONTROL POR WRK-BLDG-ID, CONCATENA LAS                 
041100      * ORGANIZA-                                                         
041200      * CIONES (YA VIENEN EN ORDEN ALFABETICO POR LA LLAVE DEL            
041300      * SORT)                                                             
041400      * Y ESCRIBE UN REGISTRO CONSOLIDADO POR EDIFICIO EN CAPBLD.         
041500      *-----------------------------------------------------------        
041600       0300-CONSOLIDA-SALIDA SECTION.                                     
041700           PERFORM 0310-REGRESA-WRKORD                                    
041800           PERFORM 0320-PROCESA-RUPTURA                                   
041900               THRU 0320-PROCESA-RUPTURA-E                                
042000               UNTIL WKS-NO-HAY-MAS-WRKORD                                
042100      *    EL ULTIMO EDIFICIO ACUMULADO TODAVIA NO SE HA ESCRITO,         
042200      *    SOLO SE ESCRIBE SI HUBO AL MENOS UN EDIFICIO EN LA             
042300      *    CORRIDA                                                        
042400           IF NOT WKS-ES-PRIMER-EDIFICIO                                  
042500              PERFORM 0400-ESCRIBE-EDIFICIO                               
042600           END-IF.                                                        
042700       0300-CONSOLIDA-SALIDA-E. EXIT.                                     
042800                                                                          
042900      *-----------------------------------------------------------        
043000      * 0310-REGRESA-WRKORD -- LECTURA DEL ARCHIVO ORDENADO DEL           
043100      * SORT (RETURN), EN EL MISMO ORDEN DE LA LLAVE ASCENDENTE.          
043200      *-----------------------------------------------------------        
043300       0310-REGRESA-WRKORD SECTION.                                       
043400           RETURN WRKORD                                                  
043500               AT END                                                     
043600                   MOVE 1 TO WKS-FIN-WRKORD                               
043700           END-RETURN.                                                    
043800       0310-REGRESA-WRKORD-E. EXIT.                                       
043900                                                                          
044000      *-----------------------------------------------------------        
044100      * 0320-PROCESA-RUPTURA -- DETECTA EL CAMBIO DE WRK-BLDG-ID          
044200      * (RUPTURA DE CONTROL). SI ES EL PRIMER EDIFICIO DE LA              
044300      * CORRIDA                                                           
044400      * LO INICIA; SI CAMBIO EL EDIFICIO ESCRIBE EL ANTERIOR E            
044500      * INICIA                                                            
044600      * EL NUEVO; SI ES LA MISMA ORGANIZACION DEL MISMO EDIFICIO          
044700      * SOLO                                                              
044800      * ACUMULA EL NOMBRE DE LA ORGANIZACION ADICIONAL.                   
044900      *-----------------------------------------------------------        
045000       0320-PROCESA-RUPTURA SECTION.                                      
045100           IF WKS-ES-PRIMER-EDIFICIO                                      
045200              PERFORM 0330-INICIA-EDIFICIO                                
045300           ELSE                                                           
045400              IF WRK-BLDG-ID NOT = WKS-ACU-BLDG-ID                        
045500      *          CAMBIO DE EDIFICIO: SE CIERRA EL ANTERIOR                
045600                 PERFORM 0400-ESCRIBE-EDIFICIO                            
045700                 PERFORM 0330-INICIA-EDIFICIO                             
045800              ELSE                                                        
045900      *          MISMO EDIFICIO, OTRA ORGANIZACION QUE LO COMPARTE        
046000                 PERFORM 0340-ACUMULA-ORGANIZACION                        
046100              END-IF                                                      
046200           END-IF                                                         
046300           PERFORM 0310-REGRESA-WRKORD.                                   
046400       0320-PROCESA-RUPTURA-E. EXIT.                                      
046500                                                                          
046600      *-----------------------------------------------------------        
046700      * 0330-INICIA-EDIFICIO -- ARRANCA EL ACUMULADOR CON LOS             
046800      * DATOS                                                             
046900      * DEL EDIFICIO QUE ACABA DE APARECER EN WRKORD.                     
047000      *-----------------------------------------------------------        
047100       0330-INICIA-EDIFICIO SECTION.                                      
047200           MOVE ZERO                TO WKS-PRIMER-EDIFICIO                
047300           MOVE WRK-BLDG-ID          TO WKS-ACU-BLDG-ID                   
047400           MOVE WRK-BLDG-NAME        TO WKS-ACU-BLDG-NAME                 
047500           MOVE WRK-GEO-DIST         TO WKS-ACU-GEO-DIST                  
047600           MOVE WRK-BLDG-ENROLL      TO WKS-ACU-BLDG-ENROLL               
047700           MOVE WRK-BLDG-CAP         TO WKS-ACU-BLDG-CAP                  
047800           MOVE WRK-BLDG-UTIL        TO WKS-ACU-BLDG-UTIL                 
047900           MOVE SPACES               TO WKS-ACU-SCHOOLS                   
048000           MOVE WRK-ORG-NAME         TO WKS-ACU-SCHOOLS                   
048100           PERFORM 0345-FIJA-LONGITUD.                                    
048200       0330-INICIA-EDIFICIO-E. EXIT.                                      
048300                                                                          
048400      *-----------------------------------------------------------        
048500      * 0340-ACUMULA-ORGANIZACION -- AGREGA OTRA ORGANIZACION A LA        
048600      * LISTA DE ORGANIZACIONES QUE OCUPAN EL EDIFICIO VIGENTE,           
048700      * SEPARADAS POR COMA SEGUN EL FORMATO DEL REPORTE DEL DOE.          
048800      *-----------------------------------------------------------        
048900       0340-ACUMULA-ORGANIZACION SECTION.                                 
049000           STRING WKS-ACU-SCHOOLS DELIMITED BY "  "                       
049100                  ", " DELIMITED BY SIZE                                  
049200                  WRK-ORG-NAME DELIMITED BY "  "                          
049300                  INTO WKS-ACU-SCHOOLS                                    
049400           END-STRING                                                     
049500           PERFORM 0345-FIJA-LONGITUD.                                    
049600       0340-ACUMULA-ORGANIZACION-E. EXIT.                                 
049700                                                                          
049800      *-----------------------------------------------------------        
049900      * 0345-FIJA-LONGITUD -- RECALCULA LA LONGITUD OCUPADA DE            
050000      * WKS-ACU-SCHOOLS DESPUES DE CADA MOVE/STRING, PARA QUE EL          
050100      * SIGUIENTE STRING SEPA DONDE TERMINA EL TEXTO ACUMULADO.           
050200      *-----------------------------------------------------------        
050300       0345-FIJA-LONGITUD SECTION.                                        
050400           MOVE ZERO TO WKS-ACU-LONG-SCHOOLS                              
050500           INSPECT WKS-ACU-SCHOOLS TALLYING                               
050600                   WKS-ACU-LONG-SCHOOLS FOR CHARACTERS                    
050700                   BEFORE INITIAL "  ".                                   
050800       0345-FIJA-LONGITUD-E. EXIT.                                        
050900                                                                          
051000      *-----------------------------------------------------------        
051100      * 0400-ESCRIBE-EDIFICIO -- CLASIFICA EL EDIFICIO ACUMULADO Y        
051200      * ESCRIBE EN CAPBLD.                                                
051300      *-----------------------------------------------------------        
051400       0400-ESCRIBE-EDIFICIO SECTION.                                     
051500      *    TRASLADO DEL ACUMULADOR AL LAYOUT DE SALIDA CAPBLD             
051600           MOVE WKS-ACU-BLDG-ID      TO BLD-BLDG-ID                       
051700           MOVE WKS-ACU-BLDG-NAME    TO BLD-BLDG-NAME                     
051800           MOVE WKS-ACU-GEO-DIST     TO BLD-SCHOOL-DIST                   
051900           MOVE WKS-ACU-SCHOOLS      TO BLD-SCHOOLS-IN-BLDG               
052000           MOVE WKS-ACU-BLDG-ENROLL  TO BLD-BLDG-ENROLL                   
052100           MOVE WKS-ACU-BLDG-CAP     TO BLD-BLDG-CAP                      
052200           MOVE WKS-ACU-BLDG-UTIL    TO BLD-BLDG-UTIL                     
052300      *    ASIGNA SOBRECUPO Y RANGO ANTES DE ESCRIBIR EL REGISTRO         
052400           PERFORM 0450-CLASIFICA-EDIFICIO                                
052500           WRITE EDCBLD01-REGISTRO                                        
052600           ADD 1 TO WKS-CNT-EDIFICIOS.                                    
052700       0400-ESCRIBE-EDIFICIO-E. EXIT.                                     
052800                                                                          
052900      *-----------------------------------------------------------        
053000      * 0450-CLASIFICA-EDIFICIO -- ASIGNA BANDERA DE SOBRECUPO Y          
053100      * EL                                                                
053200      * RANGO DE UTILIZACION DEL EDIFICIO, SEGUN LAS REGLAS               
053300      * VIGENTES                                                          
053400      * DEL DOE (NORMAL, 101-110, 111-120, 121-130, 131 O MAS).           
053500      *-----------------------------------------------------------        
053600       0450-CLASIFICA-EDIFICIO SECTION.                                   
053700      *    SOBRECUPO: EL EDIFICIO PASA DE 100% DE UTILIZACION             
053800           IF BLD-BLDG-UTIL > 100                                         
053900              SET BLD-ES-SOBRECUPO TO TRUE                                
054000           ELSE                                                           
054100              SET BLD-NO-ES-SOBRECUPO TO TRUE                             
054200           END-IF                                                         
054300                                                                          
054400      *    RANGO DE UTILIZACION PARA LOS REPORTES DE DISTRIBUCION         
054500           EVALUATE TRUE                                                  
054600      *        HASTA 100%, SIN SOBRECUPO                                  
054700               WHEN BLD-BLDG-UTIL NOT > 100                               
054800                    SET BLD-RANGO-NORMAL    TO TRUE                       
054900      *        SOBRECUPO LEVE, DE 101% A 110%                             
055000               WHEN BLD-BLDG-UTIL > 100 AND                               
055100                    BLD-BLDG-UTIL NOT > 110                               
055200                    SET BLD-RANGO-101-110   TO TRUE                       
055300      *        SOBRECUPO MODERADO, DE 111% A 120%                         
055400               WHEN BLD-BLDG-UTIL > 110 AND                               
055500                    BLD-BLDG-UTIL NOT > 120                               
055600                    SET BLD-RANGO-111-120   TO TRUE                       
055700      *        SOBRECUPO ALTO, DE 121% A 130%                             
055800               WHEN BLD-BLDG-UTIL > 120 AND                               
055900                    BLD-BLDG-UTIL NOT > 130                               
056000                    SET BLD-RANGO-121-130   TO TRUE                       
056100      *        SOBRECUPO SEVERO, DE 131% EN ADELANTE                      
056200               WHEN OTHER                                                 
056300                    SET BLD-RANGO-131-MAS   TO TRUE                       
056400           END-EVALUATE.                                                  
056500       0450-CLASIFICA-EDIFICIO-E. EXIT.                                   
056600                                                                          
056700      *-----------------------------------------------------------        
056800      * ESTADISTICAS -- RESUMEN DE CIERRE DE LA CORRIDA. IMPRIME          
056900      * CADA CONTADOR ACUMULADO DURANTE EL FILTRO Y LA                    
057000      * CONSOLIDACION,                                                    
057100      * PERMITE CONCILIAR CUANTOS REGISTROS DEL EXTRACTO DEL DOE          
057200      * TERMINARON EN CADA CATEGORIA DE RECHAZO O ACEPTACION.             
057300      *-----------------------------------------------------------        
057400       ESTADISTICAS SECTION.                                              
057500           DISPLAY "*****************************************"            
057600           DISPLAY "*     EDU35001 - ESTADISTICAS DE CORRIDA *"           
057700           DISPLAY "*****************************************"            
057800      *    TOTAL DE REGISTROS LEIDOS, SIN FILTRAR                         
057900           MOVE WKS-CNT-LEIDOS      TO WKS-MASCARA                        
058000           DISPLAY "REGISTROS LEIDOS DE CAPRPT       : "                  
058100                   WKS-MASCARA                                            
058200      *    RECHAZADOS POR EL FILTRO 1 (ANIO)                              
058300           MOVE WKS-CNT-ANIO-MALO   TO WKS-MASCARA                        
058400           DISPLAY "RECHAZADOS POR ANIO DISTINTO 2023: "                  
058500                   WKS-MASCARA                                            
058600      *    RECHAZADOS POR EL FILTRO 2 (UTILIZACION EN BLANCO)             
058700           MOVE WKS-CNT-UTIL-BLANCO TO WKS-MASCARA                        
058800           DISPLAY "RECHAZADOS POR UTILIZACION BLANCA: "                  
058900                   WKS-MASCARA                                            
059000      *    RECHAZADOS POR EL FILTRO 3 (UTILIZACION CERO)                  
059100           MOVE WKS-CNT-UTIL-CERO   TO WKS-MASCARA                        
059200           DISPLAY "RECHAZADOS POR UTILIZACION CERO  : "                  
059300                   WKS-MASCARA                                            
059400      *    ORGANIZACIONES QUE PASARON LOS TRES FILTROS AL SORT            
059500           MOVE WKS-CNT-ACEPTADOS   TO WKS-MASCARA                        
059600           DISPLAY "ORGANIZACIONES ACEPTADAS AL SORT : "                  
059700                   WKS-MASCARA                                            
059800      *    EDIFICIOS CONSOLIDADOS ESCRITOS A CAPBLD                       
059900           MOVE WKS-CNT-EDIFICIOS   TO WKS-MASCARA                        
060000           DISPLAY "EDIFICIOS CONSOLIDADOS ESCRITOS  : "                  
060100                   WKS-MASCARA                                            
060200           DISPLAY "*****************************************".           
060300       ESTADISTICAS-E. EXIT.                                              
